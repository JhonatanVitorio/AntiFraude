000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200*===============================================================
000300* LAST UPDATE ON 09 OCT 2003 AT 08:00:00 BY  MSILVA   VER 04
000400* LAST UPDATE ON 09 NOV 1994 AT 08:00:00 BY  DHOLLY   VER 02
000500* LAST UPDATE ON 03 MAR 1994 AT 08:00:00 BY  DHOLLY   VER 01
000600*===============================================================
000700 ID DIVISION.
000800 PROGRAM-ID. USCRULW.
000900 AUTHOR. D-HOLLY.
001000 INSTALLATION. VALORES-A-RECEBER FRAUD CONTROL UNIT.
001100*
001200*    Older weighted rules engine.  Nine rules, several of them
001300*    consulting USCDOM for domain facts, feeding a 0-100 score
001400*    that is clamped rather than capped.  Superseded in
001500*    production by USCRULE but kept running in the shadow so
001600*    the fraud desk can compare the two engines' verdicts on
001700*    every request before the weighted engine is retired for
001800*    good.  Do not wire this score into the final verdict.
001900*
002000 DATE-WRITTEN. 03 MAR 1994.
002100 DATE-COMPILED.
002200 SECURITY.  VALORES-A-RECEBER FRAUD CONTROL - INTERNAL USE.
002300*
002400*    CHANGE LOG
002500*    ----------
002600*    03/03/94  DHOLLY    INITIAL VERSION - HTTP-NO-TLS, URL-
002700*                        SHORTENER AND SUSPICIOUS-TLD RULES.
002800*    09/11/94  DHOLLY    ADDED EXCESS-SUBDOMAINS, PHISHING-
002900*                        KEYWORDS AND NON-GOV-DOMAIN RULES.
003000*    11/09/98  RSANTOS   Y2K REVIEW - NO DATE FIELDS IN THIS      !@01A
003100*                        MODULE, NO CHANGE REQUIRED.
003200*    14/07/03  MSILVA    ADDED BRAND-MISLEAD, DIGIT-HEAVY-PATH    !@02A
003300*                        AND QUERY-SENSITIVE-KEYS RULES.  THIS
003400*                        ENGINE IS NOW SHADOW-ONLY, SEE USCRULE.
003500*    09/10/03  MSILVA    AUDIT FINDING TKT#4489 - PHISHING-       !@03A
003600*                        KEYWORDS ONLY EVER SCANNED THE URL, SO   !@03A
003700*                        A KEYWORD SITTING ONLY IN THE HOST WAS   !@03A
003800*                        UNDER-SCORED PLUS 20 WHEN THE RULE CALLS !@03A
003900*                        FOR PLUS 40 (URL HIT AND HOST HIT ARE    !@03A
004000*                        SEPARATE).  ADDED A SECOND, INDEPENDENT  !@03A
004100*                        SCAN OF THE HOST.                        !@03A
004200*---------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     CLASS DIGIT-CHARS IS '0' THRU '9'.
004900 EJECT
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 77  WS-PGM-NAME             PIC X(8) VALUE 'USCRULW'.
005300 77  WS-URL-LEN              PIC 9(4) COMP VALUE ZERO.
005400 77  WS-HOST-LEN             PIC 9(4) COMP VALUE ZERO.
005500 77  WS-CHAR-IX              PIC 9(4) COMP VALUE ZERO.
005600 77  WS-TAB-IX               PIC 9(4) COMP VALUE ZERO.
005700 77  WS-HIT-COUNT            PIC 9(4) COMP VALUE ZERO.
005800 77  WS-DIGIT-RUN            PIC 9(4) COMP VALUE ZERO.
005900 77  WS-KEYWORD-ADD          PIC 9(4) COMP VALUE ZERO.
006000 77  WS-YES-NO-SW            PIC X VALUE 'N'.
006100     88  WS-ANSWER-YES              VALUE 'Y'.
006200 77  WS-HIT-TEXT             PIC X(24) VALUE SPACES.
006300 77  WS-LABEL-COUNT          PIC 9(4) COMP VALUE ZERO.
006400*    lower-cased scratch copies, redefined for byte scanning
006500 01  WS-URL-WORK.
006600     05  WS-URL-WORK-X       PIC X(200).
006700 01  WS-URL-WORK-R REDEFINES WS-URL-WORK.
006800     05  WS-UW-CHAR OCCURS 200 TIMES PIC X.
006900 01  WS-HOST-WORK.
007000     05  WS-HOST-WORK-X      PIC X(80).
007100 01  WS-HOST-WORK-R REDEFINES WS-HOST-WORK.
007200     05  WS-HW-CHAR OCCURS 80 TIMES PIC X.
007300*    phishing-keyword table (checked against URL and host)
007400 01  WS-PHISH-KEY-LIST.
007500     05  FILLER              PIC X(10) VALUE 'valores'.
007600     05  FILLER              PIC X(10) VALUE 'receber'.
007700     05  FILLER              PIC X(10) VALUE 'resgate'.
007800     05  FILLER              PIC X(10) VALUE 'liberar'.
007900     05  FILLER              PIC X(10) VALUE 'consulta'.
008000     05  FILLER              PIC X(10) VALUE 'pix'.
008100     05  FILLER              PIC X(10) VALUE 'saldo'.
008200     05  FILLER              PIC X(10) VALUE 'gov'.
008300     05  FILLER              PIC X(10) VALUE 'login'.
008400     05  FILLER              PIC X(10) VALUE 'senha'.
008500 01  WS-PHISH-KEY-TABLE REDEFINES WS-PHISH-KEY-LIST.
008600     05  WS-PHISH-KEY-ENTRY OCCURS 10 TIMES PIC X(10).
008700 01  WS-PHISH-KEY-LEN-LIST.
008800     05  FILLER              PIC 9(2) COMP VALUE 7.
008900     05  FILLER              PIC 9(2) COMP VALUE 7.
009000     05  FILLER              PIC 9(2) COMP VALUE 7.
009100     05  FILLER              PIC 9(2) COMP VALUE 7.
009200     05  FILLER              PIC 9(2) COMP VALUE 8.
009300     05  FILLER              PIC 9(2) COMP VALUE 3.
009400     05  FILLER              PIC 9(2) COMP VALUE 5.
009500     05  FILLER              PIC 9(2) COMP VALUE 3.
009600     05  FILLER              PIC 9(2) COMP VALUE 5.
009700     05  FILLER              PIC 9(2) COMP VALUE 5.
009800 01  WS-PHISH-KEY-LEN-TABLE REDEFINES WS-PHISH-KEY-LEN-LIST.
009900     05  WS-PHISH-KEY-LEN OCCURS 10 TIMES PIC 9(2) COMP.
010000*    query sensitive-key table (checked against URL only)
010100 01  WS-QKEY-LIST.
010200     05  FILLER              PIC X(10) VALUE 'cpf='.
010300     05  FILLER              PIC X(10) VALUE 'senha='.
010400     05  FILLER              PIC X(10) VALUE 'token='.
010500     05  FILLER              PIC X(10) VALUE 'codigo='.
010600     05  FILLER              PIC X(10) VALUE 'code='.
010700     05  FILLER              PIC X(10) VALUE 'chave='.
010800     05  FILLER              PIC X(10) VALUE 'key='.
010900 01  WS-QKEY-TABLE REDEFINES WS-QKEY-LIST.
011000     05  WS-QKEY-ENTRY OCCURS 7 TIMES PIC X(10).
011100 01  WS-QKEY-LEN-LIST.
011200     05  FILLER              PIC 9(2) COMP VALUE 4.
011300     05  FILLER              PIC 9(2) COMP VALUE 6.
011400     05  FILLER              PIC 9(2) COMP VALUE 6.
011500     05  FILLER              PIC 9(2) COMP VALUE 7.
011600     05  FILLER              PIC 9(2) COMP VALUE 5.
011700     05  FILLER              PIC 9(2) COMP VALUE 6.
011800     05  FILLER              PIC 9(2) COMP VALUE 4.
011900 01  WS-QKEY-LEN-TABLE REDEFINES WS-QKEY-LEN-LIST.
012000     05  WS-QKEY-LEN OCCURS 7 TIMES PIC 9(2) COMP.
012100*    working fields returned by calls to USCDOM
012200 01  WS-DOM-BASE-DOMAIN      PIC X(80) VALUE SPACES.
012300 01  WS-DOM-YES-NO           PIC X VALUE 'N'.
012400     88  WS-DOM-ANSWER-YES          VALUE 'Y'.
012500     EJECT
012600 LINKAGE SECTION.
012700 01  RUW-NORMALIZED-URL       PIC X(200).
012800 01  RUW-HOST                 PIC X(80).
012900 01  RUW-SCORE                PIC S9(4) COMP.
013000 01  RUW-VERDICT              PIC X(8).
013100 01  RUW-HITS                 PIC X(160).
013200 TITLE 'USCRULW - MAIN LINE'.
013300 PROCEDURE DIVISION USING RUW-NORMALIZED-URL, RUW-HOST,
013400                           RUW-SCORE, RUW-VERDICT, RUW-HITS.
013500 0000-MAINLINE.
013600     MOVE ZERO TO RUW-SCORE WS-HIT-COUNT.
013700     MOVE SPACES TO RUW-HITS.
013800     MOVE SPACES TO WS-URL-WORK-X.
013900     MOVE SPACES TO WS-HOST-WORK-X.
014000     MOVE RUW-NORMALIZED-URL TO WS-URL-WORK-X.
014100     MOVE RUW-HOST TO WS-HOST-WORK-X.
014200     INSPECT WS-URL-WORK-X CONVERTING
014300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014400         TO 'abcdefghijklmnopqrstuvwxyz'.
014500     INSPECT WS-HOST-WORK-X CONVERTING
014600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014700         TO 'abcdefghijklmnopqrstuvwxyz'.
014800     PERFORM 1000-MEASURE THRU 1000-EXIT.
014900     PERFORM 2000-HTTP-NO-TLS THRU 2000-EXIT.
015000     PERFORM 2100-URL-SHORTENER THRU 2100-EXIT.
015100     PERFORM 2200-SUSPICIOUS-TLD THRU 2200-EXIT.
015200     PERFORM 2300-EXCESS-SUBDOMAINS THRU 2300-EXIT.
015300     PERFORM 2400-PHISHING-KEYWORDS THRU 2400-EXIT.
015400     PERFORM 2500-NON-GOV-DOMAIN THRU 2500-EXIT.
015500     PERFORM 2600-BRAND-MISLEAD THRU 2600-EXIT.
015600     PERFORM 2700-DIGIT-HEAVY-PATH THRU 2700-EXIT.
015700     PERFORM 2800-QUERY-SENSITIVE-KEYS THRU 2800-EXIT.
015800     IF RUW-SCORE > 100
015900         MOVE 100 TO RUW-SCORE
016000     END-IF.
016100     IF RUW-SCORE < 0
016200         MOVE 0 TO RUW-SCORE
016300     END-IF.
016400     PERFORM 3000-SET-VERDICT THRU 3000-EXIT.
016500     GOBACK.
016600     EJECT
016700 TITLE 'MEASURE URL AND HOST LENGTHS'.
016800 1000-MEASURE.
016900     MOVE 200 TO WS-CHAR-IX.
017000     PERFORM 1010-URL-LEN-SCAN THRU 1010-EXIT
017100         UNTIL WS-CHAR-IX = 0
017200         OR WS-UW-CHAR (WS-CHAR-IX) NOT = SPACE.
017300     MOVE WS-CHAR-IX TO WS-URL-LEN.
017400     MOVE 80 TO WS-CHAR-IX.
017500     PERFORM 1020-HOST-LEN-SCAN THRU 1020-EXIT
017600         UNTIL WS-CHAR-IX = 0
017700         OR WS-HW-CHAR (WS-CHAR-IX) NOT = SPACE.
017800     MOVE WS-CHAR-IX TO WS-HOST-LEN.
017900 1000-EXIT.
018000     EXIT.
018100 1010-URL-LEN-SCAN.
018200     SUBTRACT 1 FROM WS-CHAR-IX.
018300 1010-EXIT.
018400     EXIT.
018500 1020-HOST-LEN-SCAN.
018600     SUBTRACT 1 FROM WS-CHAR-IX.
018700 1020-EXIT.
018800     EXIT.
018900     EJECT
019000 TITLE 'RULE - HTTP_NO_TLS'.
019100 2000-HTTP-NO-TLS.
019200     IF WS-URL-WORK-X (1:7) = 'http://'
019300         ADD 25 TO RUW-SCORE
019400         MOVE 'HTTP_NO_TLS' TO WS-HIT-TEXT
019500         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
019600     END-IF.
019700 2000-EXIT.
019800     EXIT.
019900     EJECT
020000 TITLE 'RULE - URL_SHORTENER'.
020100 2100-URL-SHORTENER.
020200     CALL 'USCDOM' USING 'US', RUW-HOST, WS-DOM-BASE-DOMAIN,
020300             WS-DOM-YES-NO, WS-LABEL-COUNT.
020400     IF WS-DOM-ANSWER-YES
020500         ADD 20 TO RUW-SCORE
020600         MOVE 'URL_SHORTENER' TO WS-HIT-TEXT
020700         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
020800     END-IF.
020900 2100-EXIT.
021000     EXIT.
021100     EJECT
021200 TITLE 'RULE - SUSPICIOUS_TLD'.
021300 2200-SUSPICIOUS-TLD.
021400     CALL 'USCDOM' USING 'TL', RUW-HOST, WS-DOM-BASE-DOMAIN,
021500             WS-DOM-YES-NO, WS-LABEL-COUNT.
021600     IF WS-DOM-ANSWER-YES
021700         ADD 15 TO RUW-SCORE
021800         MOVE 'SUSPICIOUS_TLD' TO WS-HIT-TEXT
021900         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
022000     END-IF.
022100 2200-EXIT.
022200     EXIT.
022300     EJECT
022400 TITLE 'RULE - EXCESS_SUBDOMAINS'.
022500 2300-EXCESS-SUBDOMAINS.
022600     CALL 'USCDOM' USING 'CL', RUW-HOST, WS-DOM-BASE-DOMAIN,
022700             WS-DOM-YES-NO, WS-LABEL-COUNT.
022800     IF WS-LABEL-COUNT >= 4
022900         ADD 10 TO RUW-SCORE
023000         MOVE 'EXCESS_SUBDOMAINS' TO WS-HIT-TEXT
023100         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
023200     END-IF.
023300 2300-EXIT.
023400     EXIT.
023500     EJECT
023600 TITLE 'RULE - PHISHING_KEYWORDS, CAPPED AT PLUS 40'.
023700*    plus 20 if a keyword shows in the URL, and a SEPARATE plus   !@03A
023800*    20 if one shows in the host - the two are independent hits,  !@03A
023900*    not one tally over a single string, so a keyword sitting     !@03A
024000*    only in the host still has to draw its own plus 20.          !@03A
024100 2400-PHISHING-KEYWORDS.
024200     MOVE ZERO TO WS-KEYWORD-ADD.
024300     MOVE 1 TO WS-TAB-IX.
024400     PERFORM 2410-PHISH-KEY-SCAN THRU 2410-EXIT
024500         UNTIL WS-TAB-IX > 10.
024600     IF WS-ANSWER-YES
024700         ADD 20 TO WS-KEYWORD-ADD
024800     END-IF.
024900     MOVE 1 TO WS-TAB-IX.                                         !@03A
025000     PERFORM 2430-PHISH-KEY-HOST-SCAN THRU 2430-EXIT              !@03A
025100         UNTIL WS-TAB-IX > 10.                                    !@03A
025200     IF WS-ANSWER-YES                                             !@03A
025300         ADD 20 TO WS-KEYWORD-ADD                                 !@03A
025400     END-IF.                                                      !@03A
025500     IF WS-KEYWORD-ADD > 40
025600         MOVE 40 TO WS-KEYWORD-ADD
025700     END-IF.
025800     IF WS-KEYWORD-ADD > 0
025900         ADD WS-KEYWORD-ADD TO RUW-SCORE
026000         MOVE 'PHISHING_KEYWORDS' TO WS-HIT-TEXT
026100         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
026200     END-IF.
026300 2400-EXIT.
026400     EXIT.
026500 2410-PHISH-KEY-SCAN.
026600     MOVE 'N' TO WS-YES-NO-SW.
026700     IF WS-URL-LEN >= WS-PHISH-KEY-LEN (WS-TAB-IX)
026800         MOVE 1 TO WS-CHAR-IX
026900         PERFORM 2420-PHISH-KEY-SUBSTR THRU 2420-EXIT
027000             UNTIL WS-CHAR-IX >
027100                 WS-URL-LEN - WS-PHISH-KEY-LEN (WS-TAB-IX) + 1
027200             OR WS-ANSWER-YES
027300     END-IF.
027400     ADD 1 TO WS-TAB-IX.
027500 2410-EXIT.
027600     EXIT.
027700 2420-PHISH-KEY-SUBSTR.
027800     IF WS-URL-WORK-X (WS-CHAR-IX : WS-PHISH-KEY-LEN (WS-TAB-IX))
027900         = WS-PHISH-KEY-ENTRY (WS-TAB-IX) (1 :
028000                 WS-PHISH-KEY-LEN (WS-TAB-IX))
028100         MOVE 'Y' TO WS-YES-NO-SW
028200     END-IF.
028300     ADD 1 TO WS-CHAR-IX.
028400 2420-EXIT.
028500     EXIT.
028600 2430-PHISH-KEY-HOST-SCAN.                                        !@03A
028700     MOVE 'N' TO WS-YES-NO-SW.                                    !@03A
028800     IF WS-HOST-LEN >= WS-PHISH-KEY-LEN (WS-TAB-IX)               !@03A
028900         MOVE 1 TO WS-CHAR-IX                                     !@03A
029000         PERFORM 2440-PHISH-KEY-HOST-SUBSTR THRU 2440-EXIT        !@03A
029100             UNTIL WS-CHAR-IX >                                   !@03A
029200                 WS-HOST-LEN - WS-PHISH-KEY-LEN (WS-TAB-IX) + 1   !@03A
029300             OR WS-ANSWER-YES                                     !@03A
029400     END-IF.                                                      !@03A
029500     ADD 1 TO WS-TAB-IX.                                          !@03A
029600 2430-EXIT.                                                       !@03A
029700     EXIT.                                                        !@03A
029800 2440-PHISH-KEY-HOST-SUBSTR.                                      !@03A
029900     IF WS-HOST-WORK-X (WS-CHAR-IX : WS-PHISH-KEY-LEN (WS-TAB-IX))!@03A
030000         = WS-PHISH-KEY-ENTRY (WS-TAB-IX) (1 :                    !@03A
030100                 WS-PHISH-KEY-LEN (WS-TAB-IX))                    !@03A
030200         MOVE 'Y' TO WS-YES-NO-SW                                 !@03A
030300     END-IF.                                                      !@03A
030400     ADD 1 TO WS-CHAR-IX.                                         !@03A
030500 2440-EXIT.                                                       !@03A
030600     EXIT.                                                        !@03A
030700     EJECT
030800 TITLE 'RULE - NON_GOV_DOMAIN'.
030900 2500-NON-GOV-DOMAIN.
031000     MOVE 'N' TO WS-YES-NO-SW.
031100     PERFORM 2510-URL-MENTIONS-GOV THRU 2510-EXIT.
031200     IF WS-ANSWER-YES
031300         CALL 'USCDOM' USING 'GB', RUW-HOST, WS-DOM-BASE-DOMAIN,
031400                 WS-DOM-YES-NO, WS-LABEL-COUNT
031500         IF NOT WS-DOM-ANSWER-YES
031600             ADD 30 TO RUW-SCORE
031700             MOVE 'NON_GOV_DOMAIN' TO WS-HIT-TEXT
031800             PERFORM 9000-APPEND-HIT THRU 9000-EXIT
031900         END-IF
032000     END-IF.
032100 2500-EXIT.
032200     EXIT.
032300 2510-URL-MENTIONS-GOV.
032400     IF WS-URL-LEN >= 3
032500         MOVE 1 TO WS-CHAR-IX
032600         PERFORM 2520-GOV-WORD-SCAN THRU 2520-EXIT
032700             UNTIL WS-CHAR-IX > WS-URL-LEN - 2
032800             OR WS-ANSWER-YES
032900     END-IF.
033000     IF NOT WS-ANSWER-YES
033100     AND WS-URL-LEN >= 7
033200         MOVE 1 TO WS-CHAR-IX
033300         PERFORM 2530-VALORES-WORD-SCAN THRU 2530-EXIT
033400             UNTIL WS-CHAR-IX > WS-URL-LEN - 6
033500             OR WS-ANSWER-YES
033600     END-IF.
033700 2510-EXIT.
033800     EXIT.
033900 2520-GOV-WORD-SCAN.
034000     IF WS-URL-WORK-X (WS-CHAR-IX : 3) = 'gov'
034100         MOVE 'Y' TO WS-YES-NO-SW
034200     END-IF.
034300     ADD 1 TO WS-CHAR-IX.
034400 2520-EXIT.
034500     EXIT.
034600 2530-VALORES-WORD-SCAN.
034700     IF WS-URL-WORK-X (WS-CHAR-IX : 7) = 'valores'
034800         MOVE 'Y' TO WS-YES-NO-SW
034900     END-IF.
035000     ADD 1 TO WS-CHAR-IX.
035100 2530-EXIT.
035200     EXIT.
035300     EJECT
035400 TITLE 'RULE - BRAND_MISLEAD'.
035500 2600-BRAND-MISLEAD.
035600     CALL 'USCDOM' USING 'BM', RUW-HOST, WS-DOM-BASE-DOMAIN,
035700             WS-DOM-YES-NO, WS-LABEL-COUNT.
035800     IF WS-DOM-ANSWER-YES
035900         ADD 25 TO RUW-SCORE
036000         MOVE 'BRAND_MISLEAD' TO WS-HIT-TEXT
036100         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
036200     END-IF.
036300 2600-EXIT.
036400     EXIT.
036500     EJECT
036600 TITLE 'RULE - DIGIT_HEAVY_PATH, EIGHT OR MORE IN A ROW'.
036700 2700-DIGIT-HEAVY-PATH.
036800     MOVE ZERO TO WS-DIGIT-RUN.
036900     MOVE 'N' TO WS-YES-NO-SW.
037000     IF WS-URL-LEN > 0
037100         MOVE 1 TO WS-CHAR-IX
037200         PERFORM 2710-DIGIT-RUN-SCAN THRU 2710-EXIT
037300             UNTIL WS-CHAR-IX > WS-URL-LEN
037400             OR WS-ANSWER-YES
037500     END-IF.
037600     IF WS-ANSWER-YES
037700         ADD 10 TO RUW-SCORE
037800         MOVE 'DIGIT_HEAVY_PATH' TO WS-HIT-TEXT
037900         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
038000     END-IF.
038100 2700-EXIT.
038200     EXIT.
038300 2710-DIGIT-RUN-SCAN.
038400     IF WS-UW-CHAR (WS-CHAR-IX) IS DIGIT-CHARS
038500         ADD 1 TO WS-DIGIT-RUN
038600         IF WS-DIGIT-RUN >= 8
038700             MOVE 'Y' TO WS-YES-NO-SW
038800         END-IF
038900     ELSE
039000         MOVE ZERO TO WS-DIGIT-RUN
039100     END-IF.
039200     ADD 1 TO WS-CHAR-IX.
039300 2710-EXIT.
039400     EXIT.
039500     EJECT
039600 TITLE 'RULE - QUERY_SENSITIVE_KEYS'.
039700 2800-QUERY-SENSITIVE-KEYS.
039800     MOVE 'N' TO WS-YES-NO-SW.
039900     IF WS-URL-LEN > 0
040000         MOVE 1 TO WS-TAB-IX
040100         PERFORM 2810-QKEY-SCAN THRU 2810-EXIT
040200             UNTIL WS-TAB-IX > 7
040300             OR WS-ANSWER-YES
040400     END-IF.
040500     IF WS-ANSWER-YES
040600         ADD 25 TO RUW-SCORE
040700         MOVE 'QUERY_SENSITIVE_KEYS' TO WS-HIT-TEXT
040800         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
040900     END-IF.
041000 2800-EXIT.
041100     EXIT.
041200 2810-QKEY-SCAN.
041300     IF WS-URL-LEN >= WS-QKEY-LEN (WS-TAB-IX)
041400         MOVE 1 TO WS-CHAR-IX
041500         PERFORM 2820-QKEY-SUBSTR THRU 2820-EXIT
041600             UNTIL WS-CHAR-IX >
041700                 WS-URL-LEN - WS-QKEY-LEN (WS-TAB-IX) + 1
041800             OR WS-ANSWER-YES
041900     END-IF.
042000     ADD 1 TO WS-TAB-IX.
042100 2810-EXIT.
042200     EXIT.
042300 2820-QKEY-SUBSTR.
042400     IF WS-URL-WORK-X (WS-CHAR-IX : WS-QKEY-LEN (WS-TAB-IX))
042500         = WS-QKEY-ENTRY (WS-TAB-IX) (1 : WS-QKEY-LEN
042600                 (WS-TAB-IX))
042700         MOVE 'Y' TO WS-YES-NO-SW
042800     END-IF.
042900     ADD 1 TO WS-CHAR-IX.
043000 2820-EXIT.
043100     EXIT.
043200     EJECT
043300 TITLE 'SET FINAL VERDICT FROM SCORE'.
043400 3000-SET-VERDICT.
043500     IF RUW-SCORE >= 70
043600         MOVE 'SUSPECT ' TO RUW-VERDICT
043700     ELSE
043800         IF RUW-SCORE <= 30
043900             MOVE 'LEGIT   ' TO RUW-VERDICT
044000         ELSE
044100             MOVE 'UNKNOWN ' TO RUW-VERDICT
044200         END-IF
044300     END-IF.
044400 3000-EXIT.
044500     EXIT.
044600     EJECT
044700 TITLE 'APPEND A RULE-HIT CODE TO THE HIT LIST'.
044800 9000-APPEND-HIT.
044900     IF WS-HIT-COUNT = 0
045000         MOVE WS-HIT-TEXT TO RUW-HITS
045100     ELSE
045200         STRING RUW-HITS DELIMITED BY SPACE
045300                ';' DELIMITED BY SIZE
045400                WS-HIT-TEXT DELIMITED BY SPACE
045500                INTO RUW-HITS
045600         END-STRING
045700     END-IF.
045800     ADD 1 TO WS-HIT-COUNT.
045900 9000-EXIT.
046000     EXIT.
