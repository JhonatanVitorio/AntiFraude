000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200*===============================================================
000300* LAST UPDATE ON 09 OCT 2003 AT 09:45:00 BY  MSILVA   VER 06
000400* LAST UPDATE ON 03 MAR 1994 AT 08:00:00 BY  DHOLLY   VER 01
000500*===============================================================
000600 ID DIVISION.
000700 PROGRAM-ID. USCDOM.
000800 AUTHOR. D-HOLLY.
000900 INSTALLATION. VALORES-A-RECEBER FRAUD CONTROL UNIT.
001000*
001100*    Host-name helper routines shared by the rules engines and
001200*    the run report.  One module, one function code, so every
001300*    caller pulls the same table of shortener hosts and
001400*    suspicious top-level domains instead of keeping its own
001500*    copy.  Function codes are:
001600*        BD  BASE DOMAIN (LAST TWO LABELS)
001700*        GB  IS A .GOV.BR HOST
001800*        US  IS A KNOWN URL SHORTENER
001900*        TL  HAS A SUSPICIOUS TOP LEVEL DOMAIN
002000*        CL  COUNT DOT-SEPARATED LABELS
002100*        BM  "GOV" IN HOST BUT NOT AN OFFICIAL .GOV.BR HOST
002200*
002300 DATE-WRITTEN. 03 MAR 1994.
002400 DATE-COMPILED.
002500 SECURITY.  VALORES-A-RECEBER FRAUD CONTROL - INTERNAL USE.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    03/03/94  DHOLLY    INITIAL VERSION - BASE DOMAIN AND
003000*                        .GOV.BR TEST ONLY.
003100*    22/07/97  DHOLLY    ADDED SHORTENER AND SUSPICIOUS-TLD
003200*                        TABLES FOR THE WEIGHTED RULES MODULE.
003300*    11/09/98  RSANTOS   Y2K REVIEW - NO DATE FIELDS IN THIS      !@01A
003400*                        MODULE, NO CHANGE REQUIRED.
003500*    30/08/01  MSILVA    ADDED BRAND-MISLEAD FUNCTION CODE BM     !@02A
003600*                        FOR THE THREAT-INTEL TYPOSQUAT CHECK.
003700*    02/10/03  MSILVA    AUDIT FINDING TKT#4471 - THE SHORTENER   !@03A
003800*                        SCAN AT WS-SHORT-ENTRY(1:HOST-LEN) LEFT  !@03A
003900*                        THE ENTRY SPACE-PADDED OUT TO THE FULL   !@03A
004000*                        80-BYTE HOST FIELD, SO A HOST THAT WAS   !@03A
004100*                        JUST A PREFIX OF A SHORTENER NAME (E.G.  !@03A
004200*                        "BIT") FALSELY MATCHED "BIT.LY".  ADDED  !@03A
004300*                        A TRUE-LENGTH TABLE AND NOW REQUIRE AN   !@03A
004400*                        EXACT LENGTH MATCH BEFORE COMPARING.     !@03A
004500*    09/10/03  MSILVA    AUDIT FINDING TKT#4492 - THE SAME BUG    !@03B
004600*                        WAS STILL SITTING IN THE SUSPICIOUS-TLD  !@03B
004700*                        SCAN.  "ONLINE" WAS COMPARED AS A FIXED  !@03B
004800*                        6-BYTE PREFIX, SO A LABEL LIKE "ONLINER" !@03B
004900*                        FALSELY TRIPPED THE TEST.  ADDED A       !@03B
005000*                        TRUE-LENGTH TABLE FOR THE TLD LIST, THE  !@03B
005100*                        SAME FIX APPLIED TO THE SHORTENER SCAN   !@03B
005200*                        BACK IN OCTOBER.                         !@03B
005300*---------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     CLASS DOT-CHAR IS '.'.
006000 EJECT
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300 77  WS-PGM-NAME             PIC X(8) VALUE 'USCDOM'.
006400 77  WS-HOST-LEN             PIC 9(4) COMP VALUE ZERO.
006500 77  WS-CHAR-IX              PIC 9(4) COMP VALUE ZERO.
006600 77  WS-DOT-COUNT            PIC 9(4) COMP VALUE ZERO.
006700 77  WS-LAST-DOT-IX          PIC 9(4) COMP VALUE ZERO.
006800 77  WS-SECOND-DOT-IX        PIC 9(4) COMP VALUE ZERO.
006900*    trimmed length of WS-TLD-WORK below, so the suspicious-TLD   !@03B
007000*    compare can slice both sides to the real matched length.     !@03B
007100 77  WS-TLD-LEN              PIC 9(4) COMP VALUE ZERO.
007200 77  WS-TAB-IX               PIC 9(4) COMP VALUE ZERO.
007300 77  WS-YES-NO-SW            PIC X VALUE 'N'.
007400     88  WS-ANSWER-YES       VALUE 'Y'.
007500*    lower-cased scratch copy of the host, scanned a byte at
007600*    a time to find label boundaries without an intrinsic
007700 01  WS-HOST-WORK.
007800     05  WS-HOST-WORK-X      PIC X(80).
007900 01  WS-HOST-WORK-R REDEFINES WS-HOST-WORK.
008000     05  WS-HW-CHAR OCCURS 80 TIMES PIC X.
008100 01  WS-TLD-WORK             PIC X(10) VALUE SPACES.
008200 01  WS-TLD-WORK-R REDEFINES WS-TLD-WORK.                         !@03B
008300     05  WS-TW-CHAR OCCURS 10 TIMES PIC X.                        !@03B
008400*    known shortener hosts - REDEFINES an OCCURS table over a
008500*    literal-loaded FILLER block, the shop's usual way of
008600*    building a constant search table without a table load step
008700 01  WS-SHORTENER-LIST.
008800     05  FILLER              PIC X(12) VALUE 'bit.ly'.
008900     05  FILLER              PIC X(12) VALUE 'tinyurl.com'.
009000     05  FILLER              PIC X(12) VALUE 'is.gd'.
009100     05  FILLER              PIC X(12) VALUE 't.co'.
009200     05  FILLER              PIC X(12) VALUE 'cutt.ly'.
009300     05  FILLER              PIC X(12) VALUE 'linktr.ee'.
009400     05  FILLER              PIC X(12) VALUE 'goo.gl'.
009500 01  WS-SHORTENER-TABLE REDEFINES WS-SHORTENER-LIST.
009600     05  WS-SHORT-ENTRY OCCURS 7 TIMES PIC X(12).
009700*    true byte-length of each shortener host above, so the        !@03A
009800*    match test can compare like-for-like lengths instead of      !@03A
009900*    letting the shorter operand space-pad out to the host        !@03A
010000 01  WS-SHORTENER-LEN-LIST.
010100     05  FILLER              PIC 9(2) COMP VALUE 6.
010200     05  FILLER              PIC 9(2) COMP VALUE 11.
010300     05  FILLER              PIC 9(2) COMP VALUE 5.
010400     05  FILLER              PIC 9(2) COMP VALUE 4.
010500     05  FILLER              PIC 9(2) COMP VALUE 7.
010600     05  FILLER              PIC 9(2) COMP VALUE 9.
010700     05  FILLER              PIC 9(2) COMP VALUE 6.
010800 01  WS-SHORTENER-LEN-TABLE REDEFINES WS-SHORTENER-LEN-LIST.
010900     05  WS-SHORT-LEN OCCURS 7 TIMES PIC 9(2) COMP.
011000 01  WS-SUSPICIOUS-TLD-LIST.
011100     05  FILLER              PIC X(6) VALUE 'xyz'.
011200     05  FILLER              PIC X(6) VALUE 'top'.
011300     05  FILLER              PIC X(6) VALUE 'click'.
011400     05  FILLER              PIC X(6) VALUE 'link'.
011500     05  FILLER              PIC X(6) VALUE 'live'.
011600     05  FILLER              PIC X(6) VALUE 'online'.
011700     05  FILLER              PIC X(6) VALUE 'shop'.
011800     05  FILLER              PIC X(6) VALUE 'buzz'.
011900     05  FILLER              PIC X(6) VALUE 'work'.
012000     05  FILLER              PIC X(6) VALUE 'info'.
012100 01  WS-SUSPICIOUS-TLD-TABLE REDEFINES WS-SUSPICIOUS-TLD-LIST.
012200     05  WS-TLD-ENTRY OCCURS 10 TIMES PIC X(6).
012300*    true byte-length of each suspicious TLD above, same reason   !@03B
012400*    as the shortener length table - without it "online" was a    !@03B
012500*    prefix test that also caught "onliner"/"onlinee" hosts.      !@03B
012600 01  WS-SUSPICIOUS-TLD-LEN-LIST.
012700     05  FILLER              PIC 9(2) COMP VALUE 3.
012800     05  FILLER              PIC 9(2) COMP VALUE 3.
012900     05  FILLER              PIC 9(2) COMP VALUE 5.
013000     05  FILLER              PIC 9(2) COMP VALUE 4.
013100     05  FILLER              PIC 9(2) COMP VALUE 4.
013200     05  FILLER              PIC 9(2) COMP VALUE 6.
013300     05  FILLER              PIC 9(2) COMP VALUE 4.
013400     05  FILLER              PIC 9(2) COMP VALUE 4.
013500     05  FILLER              PIC 9(2) COMP VALUE 4.
013600     05  FILLER              PIC 9(2) COMP VALUE 4.
013700 01  WS-SUSPICIOUS-TLD-LEN-TABLE REDEFINES
013800             WS-SUSPICIOUS-TLD-LEN-LIST.
013900     05  WS-TLD-ENTRY-LEN OCCURS 10 TIMES PIC 9(2) COMP.
014000     EJECT
014100 LINKAGE SECTION.
014200 01  DOM-FUNCTION-CODE        PIC X(2).
014300 01  DOM-HOST                 PIC X(80).
014400 01  DOM-BASE-DOMAIN          PIC X(80).
014500 01  DOM-YES-NO               PIC X.
014600 01  DOM-LABEL-COUNT          PIC 9(4) COMP.
014700 TITLE 'USCDOM - MAIN LINE'.
014800 PROCEDURE DIVISION USING DOM-FUNCTION-CODE, DOM-HOST,
014900                           DOM-BASE-DOMAIN, DOM-YES-NO,
015000                           DOM-LABEL-COUNT.
015100 0000-MAINLINE.
015200     MOVE SPACES TO WS-HOST-WORK-X.
015300     MOVE DOM-HOST TO WS-HOST-WORK-X.
015400     INSPECT WS-HOST-WORK-X CONVERTING
015500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015600         TO 'abcdefghijklmnopqrstuvwxyz'.
015700     PERFORM 1000-MEASURE-HOST THRU 1000-EXIT.
015800     EVALUATE DOM-FUNCTION-CODE
015900         WHEN 'BD'
016000             PERFORM 2000-BASE-DOMAIN THRU 2000-EXIT
016100         WHEN 'GB'
016200             PERFORM 3000-IS-GOV-BR THRU 3000-EXIT
016300             MOVE WS-YES-NO-SW TO DOM-YES-NO
016400         WHEN 'US'
016500             PERFORM 4000-IS-SHORTENER THRU 4000-EXIT
016600             MOVE WS-YES-NO-SW TO DOM-YES-NO
016700         WHEN 'TL'
016800             PERFORM 5000-SUSPICIOUS-TLD THRU 5000-EXIT
016900             MOVE WS-YES-NO-SW TO DOM-YES-NO
017000         WHEN 'CL'
017100             MOVE WS-DOT-COUNT TO DOM-LABEL-COUNT
017200             IF WS-HOST-LEN > 0
017300                 ADD 1 TO DOM-LABEL-COUNT
017400             END-IF
017500         WHEN 'BM'
017600             PERFORM 6000-BRAND-MISLEAD THRU 6000-EXIT
017700             MOVE WS-YES-NO-SW TO DOM-YES-NO
017800     END-EVALUATE.
017900     GOBACK.
018000     EJECT
018100 TITLE 'MEASURE THE HOST - LENGTH AND DOT POSITIONS'.
018200 1000-MEASURE-HOST.
018300     MOVE ZERO TO WS-HOST-LEN WS-DOT-COUNT
018400                  WS-LAST-DOT-IX WS-SECOND-DOT-IX.
018500     MOVE 80 TO WS-CHAR-IX.
018600     PERFORM 1010-TRIM-SCAN THRU 1010-EXIT
018700         UNTIL WS-CHAR-IX = 0
018800         OR WS-HW-CHAR (WS-CHAR-IX) NOT = SPACE.
018900     MOVE WS-CHAR-IX TO WS-HOST-LEN.
019000     MOVE 1 TO WS-CHAR-IX.
019100     PERFORM 1020-DOT-SCAN THRU 1020-EXIT
019200         UNTIL WS-CHAR-IX > WS-HOST-LEN.
019300 1000-EXIT.
019400     EXIT.
019500 1010-TRIM-SCAN.
019600     SUBTRACT 1 FROM WS-CHAR-IX.
019700 1010-EXIT.
019800     EXIT.
019900 1020-DOT-SCAN.
020000     IF WS-HW-CHAR (WS-CHAR-IX) = '.'
020100         ADD 1 TO WS-DOT-COUNT
020200         MOVE WS-SECOND-DOT-IX TO WS-SECOND-DOT-IX
020300         IF WS-LAST-DOT-IX NOT = 0
020400             MOVE WS-LAST-DOT-IX TO WS-SECOND-DOT-IX
020500         END-IF
020600         MOVE WS-CHAR-IX TO WS-LAST-DOT-IX
020700     END-IF.
020800     ADD 1 TO WS-CHAR-IX.
020900 1020-EXIT.
021000     EXIT.
021100     EJECT
021200 TITLE 'BASE DOMAIN - LAST TWO LABELS'.
021300 2000-BASE-DOMAIN.
021400     MOVE SPACES TO DOM-BASE-DOMAIN.
021500     IF WS-DOT-COUNT < 2
021600         MOVE WS-HOST-WORK-X TO DOM-BASE-DOMAIN
021700     ELSE
021800         MOVE WS-HOST-WORK-X (WS-SECOND-DOT-IX + 1 :
021900             WS-HOST-LEN - WS-SECOND-DOT-IX) TO DOM-BASE-DOMAIN
022000     END-IF.
022100 2000-EXIT.
022200     EXIT.
022300     EJECT
022400 TITLE 'IS THIS A .GOV.BR HOST'.
022500 3000-IS-GOV-BR.
022600     MOVE 'N' TO WS-YES-NO-SW.
022700     IF WS-HOST-LEN >= 7
022800         IF WS-HOST-WORK-X (WS-HOST-LEN - 6 : 7) = '.gov.br'
022900             MOVE 'Y' TO WS-YES-NO-SW
023000         END-IF
023100     END-IF.
023200 3000-EXIT.
023300     EXIT.
023400     EJECT
023500 TITLE 'IS THIS A KNOWN URL SHORTENER'.
023600 4000-IS-SHORTENER.
023700     MOVE 'N' TO WS-YES-NO-SW.
023800     IF WS-HOST-LEN > 0
023900         MOVE 1 TO WS-TAB-IX
024000         PERFORM 4010-SHORTENER-SCAN THRU 4010-EXIT
024100             UNTIL WS-TAB-IX > 7
024200             OR WS-ANSWER-YES
024300     END-IF.
024400 4000-EXIT.
024500     EXIT.
024600*    both sides sliced to the SAME true length and the lengths    !@03A
024700*    checked equal first - a length mismatch used to space-pad    !@03A
024800*    the short side out to 80 bytes and match on prefix alone     !@03A
024900 4010-SHORTENER-SCAN.
025000     IF WS-HOST-LEN = WS-SHORT-LEN (WS-TAB-IX)
025100         AND WS-HOST-WORK-X (1:WS-SHORT-LEN (WS-TAB-IX)) =
025200             WS-SHORT-ENTRY (WS-TAB-IX)
025300                 (1:WS-SHORT-LEN (WS-TAB-IX))
025400         MOVE 'Y' TO WS-YES-NO-SW
025500     END-IF.
025600     ADD 1 TO WS-TAB-IX.
025700 4010-EXIT.
025800     EXIT.
025900     EJECT
026000 TITLE 'DOES THE LAST LABEL LOOK SUSPICIOUS'.
026100 5000-SUSPICIOUS-TLD.
026200     MOVE 'N' TO WS-YES-NO-SW.
026300     MOVE SPACES TO WS-TLD-WORK.
026400     IF WS-LAST-DOT-IX > 0
026500         AND WS-HOST-LEN > WS-LAST-DOT-IX
026600         MOVE WS-HOST-WORK-X (WS-LAST-DOT-IX + 1 :
026700             WS-HOST-LEN - WS-LAST-DOT-IX) TO WS-TLD-WORK
026800     ELSE
026900         MOVE WS-HOST-WORK-X TO WS-TLD-WORK
027000     END-IF.
027100     MOVE 10 TO WS-CHAR-IX.                                       !@03B
027200     PERFORM 5005-TLD-LEN-SCAN THRU 5005-EXIT                     !@03B
027300         UNTIL WS-CHAR-IX = 0                                     !@03B
027400         OR WS-TW-CHAR (WS-CHAR-IX) NOT = SPACE.                  !@03B
027500     MOVE WS-CHAR-IX TO WS-TLD-LEN.                               !@03B
027600     MOVE 1 TO WS-TAB-IX.
027700     PERFORM 5010-TLD-SCAN THRU 5010-EXIT
027800         UNTIL WS-TAB-IX > 10
027900         OR WS-ANSWER-YES.
028000 5000-EXIT.
028100     EXIT.
028200 5005-TLD-LEN-SCAN.                                               !@03B
028300     SUBTRACT 1 FROM WS-CHAR-IX.                                  !@03B
028400 5005-EXIT.                                                       !@03B
028500     EXIT.                                                        !@03B
028600*    both sides sliced to the SAME true length before the         !@03B
028700*    compare - "online" was matching "onliner"/"onlinee" as a     !@03B
028800*    bare prefix test until this length check went in.            !@03B
028900 5010-TLD-SCAN.
029000     IF WS-TLD-LEN = WS-TLD-ENTRY-LEN (WS-TAB-IX)
029100         AND WS-TLD-WORK (1:WS-TLD-ENTRY-LEN (WS-TAB-IX)) =
029200             WS-TLD-ENTRY (WS-TAB-IX)
029300                 (1:WS-TLD-ENTRY-LEN (WS-TAB-IX))
029400         MOVE 'Y' TO WS-YES-NO-SW
029500     END-IF.
029600     ADD 1 TO WS-TAB-IX.
029700 5010-EXIT.
029800     EXIT.
029900     EJECT
030000 TITLE '"GOV" PRESENT BUT NOT AN OFFICIAL .GOV.BR HOST'.
030100 6000-BRAND-MISLEAD.
030200     PERFORM 3000-IS-GOV-BR THRU 3000-EXIT.
030300     IF NOT WS-ANSWER-YES
030400         AND WS-HOST-LEN > 2
030500         MOVE 1 TO WS-CHAR-IX
030600         PERFORM 6010-GOV-SCAN THRU 6010-EXIT
030700             UNTIL WS-CHAR-IX > WS-HOST-LEN - 2
030800             OR WS-ANSWER-YES
030900     END-IF.
031000 6000-EXIT.
031100     EXIT.
031200 6010-GOV-SCAN.
031300     IF WS-HOST-WORK-X (WS-CHAR-IX : 3) = 'gov'
031400         MOVE 'Y' TO WS-YES-NO-SW
031500     END-IF.
031600     ADD 1 TO WS-CHAR-IX.
031700 6010-EXIT.
031800     EXIT.
