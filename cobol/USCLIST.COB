000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200*===============================================================
000300* LAST UPDATE ON 09 OCT 2003 AT 08:00:00 BY  MSILVA   VER 03
000400* LAST UPDATE ON 22 JUL 97 AT 08:00:00 BY  DHOLLY   VER 02
000500* LAST UPDATE ON 03 MAR 1994 AT 08:00:00 BY  DHOLLY   VER 01
000600*===============================================================
000700 ID DIVISION.
000800 PROGRAM-ID. USCLIST.
000900 AUTHOR. D-HOLLY.
001000 INSTALLATION. VALORES-A-RECEBER FRAUD CONTROL UNIT.
001100*
001200*    Generic list-matching routine, called once for the
001300*    whitelist table and once for the blacklist table by
001400*    passing a different counter and table each time.  A
001500*    match is either an exact URL hit or, for a DOMAIN-type
001600*    entry, an exact or wildcard (*.domain) suffix match on
001700*    the host.  Whitelist and blacklist are searched in file
001800*    order and only active entries participate.  First match
001900*    wins - the caller decides which table gets searched.
002000*
002100 DATE-WRITTEN. 03 MAR 1994.
002200 DATE-COMPILED.
002300 SECURITY.  VALORES-A-RECEBER FRAUD CONTROL - INTERNAL USE.
002400*
002500*    CHANGE LOG
002600*    ----------
002700*    03/03/94  DHOLLY    INITIAL VERSION - EXACT URL MATCH ONLY.
002800*    22/07/97  DHOLLY    ADDED DOMAIN AND WILDCARD-DOMAIN MATCH,
002900*                        TO GO WITH THE WIDER LST-VALUE FIELD.
003000*    11/09/98  RSANTOS   Y2K REVIEW - NO DATE FIELDS IN THIS      !@01A
003100*                        MODULE, NO CHANGE REQUIRED.
003200*    09/10/03  MSILVA    AUDIT FINDING TKT#4491 - EXACT URL       !@02A
003300*                        MATCH NEVER RE-NORMALIZED THE STORED     !@02A
003400*                        ENTRY, SO A LIST VALUE SAVED WITHOUT A   !@02A
003500*                        SCHEME OR WITH A QUERY STRING SILENTLY   !@02A
003600*                        FAILED TO MATCH.  NOW CALLS USCNORM ON   !@02A
003700*                        THE STORED VALUE FIRST.  ALSO CLOSED A   !@02A
003800*                        WILDCARD-DOMAIN HOLE WHERE A HOST LIKE   !@02A
003900*                        EVILEXAMPLE.COM WOULD WRONGLY MATCH      !@02A
004000*                        *.EXAMPLE.COM FOR WANT OF A DOT CHECK.   !@02A
004100*---------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     CLASS DOT-CHAR IS '.'.
004800 EJECT
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 77  WS-PGM-NAME             PIC X(8) VALUE 'USCLIST'.
005200 77  WS-TAB-IX               PIC 9(4) COMP VALUE ZERO.
005300 77  WS-URL-LEN              PIC 9(4) COMP VALUE ZERO.
005400 77  WS-HOST-LEN             PIC 9(4) COMP VALUE ZERO.
005500 77  WS-ENTRY-LEN            PIC 9(4) COMP VALUE ZERO.
005600 77  WS-SUFFIX-START         PIC 9(4) COMP VALUE ZERO.
005700 77  WS-CHAR-IX              PIC 9(4) COMP VALUE ZERO.
005800 01  WS-URL-WORK.
005900     05  WS-URL-WORK-X       PIC X(200).
006000 01  WS-URL-WORK-R REDEFINES WS-URL-WORK.
006100     05  WS-UW-CHAR OCCURS 200 TIMES PIC X.
006200 01  WS-HOST-WORK.
006300     05  WS-HOST-WORK-X      PIC X(80).
006400 01  WS-HOST-WORK-R REDEFINES WS-HOST-WORK.
006500     05  WS-HW-CHAR OCCURS 80 TIMES PIC X.
006600 01  WS-ENTRY-WORK.
006700     05  WS-ENTRY-WORK-X     PIC X(200).
006800 01  WS-ENTRY-WORK-R REDEFINES WS-ENTRY-WORK.
006900     05  WS-EW-CHAR OCCURS 200 TIMES PIC X.
007000 01  WS-NORM-ENTRY-URL       PIC X(200).                          !@02A
007100 01  WS-NORM-ENTRY-HOST      PIC X(80).                           !@02A
007200     EJECT
007300 LINKAGE SECTION.
007400 01  LSC-COUNT                PIC 9(4) COMP.
007500 01  LSC-TABLE.
007600     05  LSC-ENTRY OCCURS 1 TO 9999 TIMES
007700                    DEPENDING ON LSC-COUNT.
007800         COPY USCLST.
007900 01  LSC-NORMALIZED-URL       PIC X(200).
008000 01  LSC-HOST                 PIC X(80).
008100 01  LSC-DONE-SW              PIC X.
008200     88  LSC-MATCH-FOUND             VALUE 'Y'.
008300 01  LSC-MATCH-VALUE          PIC X(200).
008400 TITLE 'USCLIST - MAIN LINE'.
008500 PROCEDURE DIVISION USING LSC-COUNT, LSC-TABLE,
008600                           LSC-NORMALIZED-URL, LSC-HOST,
008700                           LSC-DONE-SW, LSC-MATCH-VALUE.
008800 0000-MAINLINE.
008900     MOVE 'N' TO LSC-DONE-SW.
009000     MOVE SPACES TO LSC-MATCH-VALUE.
009100     IF LSC-COUNT = 0
009200         GO TO 0000-EXIT
009300     END-IF.
009400     MOVE SPACES TO WS-URL-WORK-X WS-HOST-WORK-X.
009500     MOVE LSC-NORMALIZED-URL TO WS-URL-WORK-X.
009600     MOVE LSC-HOST TO WS-HOST-WORK-X.
009700     INSPECT WS-URL-WORK-X CONVERTING
009800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
009900         TO 'abcdefghijklmnopqrstuvwxyz'.
010000     INSPECT WS-HOST-WORK-X CONVERTING
010100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010200         TO 'abcdefghijklmnopqrstuvwxyz'.
010300     PERFORM 1000-MEASURE THRU 1000-EXIT.
010400     MOVE 1 TO WS-TAB-IX.
010500     PERFORM 2000-CHECK-ENTRY THRU 2000-EXIT
010600         UNTIL WS-TAB-IX > LSC-COUNT
010700         OR LSC-MATCH-FOUND.
010800 0000-EXIT.
010900     GOBACK.
011000     EJECT
011100 TITLE 'MEASURE URL AND HOST LENGTHS'.
011200 1000-MEASURE.
011300     MOVE 200 TO WS-CHAR-IX.
011400     PERFORM 1010-URL-LEN-SCAN THRU 1010-EXIT
011500         UNTIL WS-CHAR-IX = 0
011600         OR WS-UW-CHAR (WS-CHAR-IX) NOT = SPACE.
011700     MOVE WS-CHAR-IX TO WS-URL-LEN.
011800     MOVE 80 TO WS-CHAR-IX.
011900     PERFORM 1020-HOST-LEN-SCAN THRU 1020-EXIT
012000         UNTIL WS-CHAR-IX = 0
012100         OR WS-HW-CHAR (WS-CHAR-IX) NOT = SPACE.
012200     MOVE WS-CHAR-IX TO WS-HOST-LEN.
012300 1000-EXIT.
012400     EXIT.
012500 1010-URL-LEN-SCAN.
012600     SUBTRACT 1 FROM WS-CHAR-IX.
012700 1010-EXIT.
012800     EXIT.
012900 1020-HOST-LEN-SCAN.
013000     SUBTRACT 1 FROM WS-CHAR-IX.
013100 1020-EXIT.
013200     EXIT.
013300     EJECT
013400 TITLE 'TEST ONE LIST ENTRY FOR A MATCH'.
013500 2000-CHECK-ENTRY.
013600     IF LST-IS-INACTIVE (WS-TAB-IX) OF LSC-ENTRY
013700         ADD 1 TO WS-TAB-IX
013800         GO TO 2000-EXIT
013900     END-IF.
014000     MOVE SPACES TO WS-ENTRY-WORK-X.
014100     MOVE LST-VALUE (WS-TAB-IX) OF LSC-ENTRY TO WS-ENTRY-WORK-X.
014200     INSPECT WS-ENTRY-WORK-X CONVERTING
014300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014400         TO 'abcdefghijklmnopqrstuvwxyz'.
014500     EVALUATE LST-TYPE (WS-TAB-IX) OF LSC-ENTRY
014600         WHEN 'URL   '
014700             PERFORM 2100-CHECK-URL-EXACT THRU 2100-EXIT
014800         WHEN 'DOMAIN'
014900             PERFORM 2200-CHECK-DOMAIN THRU 2200-EXIT
015000         WHEN OTHER
015100             CONTINUE
015200     END-EVALUATE.
015300     ADD 1 TO WS-TAB-IX.
015400 2000-EXIT.
015500     EXIT.
015600     EJECT
015700 TITLE 'EXACT NORMALIZED-URL MATCH'.
015800 2100-CHECK-URL-EXACT.                                            !@02A
015900*    THE STORED ENTRY MUST BE RUN THROUGH THE SAME NORMALIZER     !@02A
016000*    AS THE INCOMING URL BEFORE THE COMPARE, ELSE A LIST ENTRY    !@02A
016100*    SAVED WITHOUT A SCHEME OR WITH A QUERY/FRAGMENT WILL NEVER   !@02A
016200*    MATCH THE FULLY-NORMALIZED REQUEST URL.                      !@02A
016300     MOVE SPACES TO WS-NORM-ENTRY-URL WS-NORM-ENTRY-HOST.         !@02A
016400     CALL 'USCNORM' USING LST-VALUE (WS-TAB-IX) OF LSC-ENTRY,     !@02A
016500                           WS-NORM-ENTRY-URL,                     !@02A
016600                           WS-NORM-ENTRY-HOST.                    !@02A
016700     IF WS-NORM-ENTRY-URL = LSC-NORMALIZED-URL                    !@02A
016800         MOVE 'Y' TO LSC-DONE-SW
016900         MOVE LST-VALUE (WS-TAB-IX) OF LSC-ENTRY
017000             TO LSC-MATCH-VALUE
017100     END-IF.
017200 2100-EXIT.
017300     EXIT.
017400 2110-ENTRY-LEN-SCAN.
017500     SUBTRACT 1 FROM WS-CHAR-IX.
017600 2110-EXIT.
017700     EXIT.
017800     EJECT
017900 TITLE 'EXACT OR WILDCARD DOMAIN MATCH ON HOST'.
018000 2200-CHECK-DOMAIN.
018100     MOVE 200 TO WS-CHAR-IX.
018200     PERFORM 2110-ENTRY-LEN-SCAN THRU 2110-EXIT
018300         UNTIL WS-CHAR-IX = 0
018400         OR WS-EW-CHAR (WS-CHAR-IX) NOT = SPACE.
018500     MOVE WS-CHAR-IX TO WS-ENTRY-LEN.
018600     IF WS-ENTRY-LEN > 2
018700         AND WS-EW-CHAR (1) = '*'
018800         AND WS-EW-CHAR (2) = '.'
018900             PERFORM 2210-WILDCARD-MATCH THRU 2210-EXIT
019000     ELSE
019100         IF WS-ENTRY-LEN = WS-HOST-LEN
019200         AND WS-ENTRY-LEN > 0
019300         AND WS-HOST-WORK-X (1:WS-HOST-LEN)
019400             = WS-ENTRY-WORK-X (1:WS-ENTRY-LEN)
019500             MOVE 'Y' TO LSC-DONE-SW
019600             MOVE LST-VALUE (WS-TAB-IX) OF LSC-ENTRY
019700                 TO LSC-MATCH-VALUE
019800         END-IF
019900     END-IF.
020000 2200-EXIT.
020100     EXIT.
020200 2210-WILDCARD-MATCH.                                             !@02A
020300     COMPUTE WS-SUFFIX-START =
020400             WS-HOST-LEN - (WS-ENTRY-LEN - 2) + 1.
020500*    A SUFFIX HIT IS NOT ENOUGH - THE BYTE JUST AHEAD OF THE      !@02A
020600*    SUFFIX MUST BE A LITERAL DOT OR "EVILEXAMPLE.COM" WOULD      !@02A
020700*    WRONGLY MATCH *.EXAMPLE.COM.                                 !@02A
020800     IF WS-HOST-LEN > WS-ENTRY-LEN - 2
020900         AND WS-SUFFIX-START > 1
021000         AND WS-HOST-WORK-X (WS-SUFFIX-START:WS-ENTRY-LEN - 2)
021100             = WS-ENTRY-WORK-X (3:WS-ENTRY-LEN - 2)
021200         AND WS-HOST-WORK-X (WS-SUFFIX-START - 1:1) = '.'         !@02A
021300             MOVE 'Y' TO LSC-DONE-SW
021400             MOVE LST-VALUE (WS-TAB-IX) OF LSC-ENTRY
021500                 TO LSC-MATCH-VALUE
021600     END-IF.
021700 2210-EXIT.
021800     EXIT.
