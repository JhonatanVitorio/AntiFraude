000100*===============================================================
000200*    COPYBOOK    :  USCRES
000300*    DESCRIPTION :  CHECK-RESULT RECORD - ONE OUTPUT LINE PER
000400*                   CHECK-REQUEST, ECHOING THE CALLER'S ID AND
000500*                   CARRYING THE FINAL VERDICT/SCORE/EVIDENCE.
000600*    USED BY     :  USCMAIN (FD CHECK-RESULT-FILE).
000700*===============================================================
000800*    CHANGE LOG
000900*    ----------
001000*    03/09/94  DHOLLY    INITIAL COPY.
001100*    11/09/98  RSANTOS   ADDED TRAILING FILLER PER SHOP STANDARD.
001200*    02/10/03  MSILVA    WIDENED TO PRODUCTION WIDTH - CARRY THE  !@02A
001300*                        RUN DATE/TIME THE RESULT WAS PRODUCED,   !@02A
001400*                        SPLIT OUT FOR THE DOWNSTREAM RECONCILE   !@02A
001500*                        JOB, PLUS SPARE ROOM FOR LATER USE.      !@02A
001600*---------------------------------------------------------------
001700    10  RES-REQ-ID                  PIC X(10).
001800    10  RES-VERDICT                 PIC X(08).
001900        88  RES-IS-LEGIT            VALUE 'LEGIT'.
002000        88  RES-IS-SUSPECT          VALUE 'SUSPECT'.
002100        88  RES-IS-UNKNOWN          VALUE 'UNKNOWN'.
002200    10  RES-SCORE                   PIC 9(03).
002300    10  RES-SOURCE                  PIC X(12).
002400    10  RES-NORMALIZED-URL          PIC X(200).
002500    10  RES-DOMAIN                  PIC X(80).
002600    10  RES-RULE-HITS               PIC X(120).
002700    10  RES-EVIDENCE                PIC X(200).
002800    10  RES-PROCESSED-DATE          PIC X(08).
002900    10  RES-PROCESSED-DATE-R REDEFINES RES-PROCESSED-DATE.
003000        15  RES-PROCESSED-CCYY      PIC 9(04).
003100        15  RES-PROCESSED-MM        PIC 9(02).
003200        15  RES-PROCESSED-DD        PIC 9(02).
003300    10  RES-PROCESSED-TIME          PIC X(06).
003400    10  RES-RESERVED                PIC X(20).
003500    10  FILLER                      PIC X(20).
