000100*===============================================================
000200*    COPYBOOK    :  USCREQ
000300*    DESCRIPTION :  CHECK-REQUEST RECORD - ONE URL/TEXT SUBMITTED
000400*                   BY A CALLING SYSTEM FOR PHISHING SCREENING.
000500*    USED BY     :  USCMAIN (FD CHECK-REQUEST-FILE)
000600*===============================================================
000700*    CHANGE LOG
000800*    ----------
000900*    03/02/94  DHOLLY    INITIAL COPY FOR VALORES-A-RECEBER PROJ.
001000*    11/09/98  RSANTOS   ADDED TRAILING FILLER PER SHOP STANDARD.
001100*    02/10/03  MSILVA    WIDENED TO PRODUCTION WIDTH - CARRY THE  !@02A
001200*                        SUBMITTING CHANNEL, PRIORITY AND SUBMIT  !@02A
001300*                        TIMESTAMP SO A LATER PHASE CAN PRIORITY- !@02A
001400*                        QUEUE WITHOUT A LAYOUT CHANGE.  LEFT     !@02A
001500*                        SPARE ROOM FOR WHATEVER COMES NEXT.      !@02A
001600*---------------------------------------------------------------
001700    10  REQ-ID                      PIC X(10).
001800    10  REQ-RAW-INPUT               PIC X(200).
001900    10  REQ-SOURCE-SYSTEM           PIC X(08).
002000    10  REQ-CHANNEL                 PIC X(01).
002100        88  REQ-CHANNEL-WEB         VALUE 'W'.
002200        88  REQ-CHANNEL-BATCH-FEED  VALUE 'B'.
002300        88  REQ-CHANNEL-MANUAL      VALUE 'M'.
002400    10  REQ-PRIORITY                PIC X(01).
002500        88  REQ-PRIORITY-HIGH       VALUE 'H'.
002600        88  REQ-PRIORITY-NORMAL     VALUE 'N'.
002700        88  REQ-PRIORITY-LOW        VALUE 'L'.
002800    10  REQ-SUBMIT-DATE             PIC X(08).
002900    10  REQ-SUBMIT-DATE-R REDEFINES REQ-SUBMIT-DATE.
003000        15  REQ-SUBMIT-CCYY         PIC 9(04).
003100        15  REQ-SUBMIT-MM           PIC 9(02).
003200        15  REQ-SUBMIT-DD           PIC 9(02).
003300    10  REQ-SUBMIT-TIME             PIC X(06).
003400    10  REQ-RETRY-COUNT             PIC 9(02).
003500    10  REQ-RESERVED                PIC X(20).
003600    10  FILLER                      PIC X(20).
