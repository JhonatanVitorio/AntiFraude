000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200*===============================================================
000300* LAST UPDATE ON 30 APR 01 AT 08:00:00 BY  MSILVA   VER 02
000400* LAST UPDATE ON 15 JUN 1995 AT 08:00:00 BY  DHOLLY   VER 01
000500*===============================================================
000600 ID DIVISION.
000700 PROGRAM-ID. USCHEUR.
000800 AUTHOR. D-HOLLY.
000900 INSTALLATION. VALORES-A-RECEBER FRAUD CONTROL UNIT.
001000*
001100*    Stand-in for the external AI classifier while procurement
001200*    finishes the contract with the language-model vendor.
001300*    Takes the normalized URL and host concatenated with one
001400*    blank, lower-cased, and returns a risk fraction 0.00-1.00
001500*    plus a phishing flag by simple keyword lookup.  USCAGNT
001600*    is the only caller; replace this module, not its callers,
001700*    the day the real vendor feed goes live.
001800*
001900 DATE-WRITTEN. 15 JUN 1995.
002000 DATE-COMPILED.
002100 SECURITY.  VALORES-A-RECEBER FRAUD CONTROL - INTERNAL USE.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    15/06/95  DHOLLY    INITIAL VERSION - PHISHING KEYWORD LIST
002600*                        AND TRUSTED KEYWORD LIST.
002700*    11/09/98  RSANTOS   Y2K REVIEW - NO DATE FIELDS IN THIS      !@01A
002800*                        MODULE, NO CHANGE REQUIRED.
002900*    30/04/01  MSILVA    ADDED IRPF AND SECURE-AUTH TO THE        !@02A
003000*                        PHISHING KEYWORD LIST.
003100*---------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     CLASS DOT-CHAR IS '.'.
003800 EJECT
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 77  WS-PGM-NAME             PIC X(8) VALUE 'USCHEUR'.
004200 77  WS-INPUT-LEN            PIC 9(4) COMP VALUE ZERO.
004300 77  WS-HOST-LEN             PIC 9(4) COMP VALUE ZERO.
004400 77  WS-SCAN-LEN             PIC 9(4) COMP VALUE ZERO.
004500 77  WS-LIT-LEN              PIC 9(2) COMP VALUE ZERO.
004600 77  WS-CHAR-IX              PIC 9(4) COMP VALUE ZERO.
004700 77  WS-TAB-IX               PIC 9(4) COMP VALUE ZERO.
004800 77  WS-YES-NO-SW            PIC X VALUE 'N'.
004900     88  WS-ANSWER-YES              VALUE 'Y'.
005000 77  WS-LIT-TEXT             PIC X(30) VALUE SPACES.
005100*    normalized-url + one blank + host, all lower-cased
005200 01  WS-INPUT-WORK.
005300     05  WS-INPUT-WORK-X     PIC X(281).
005400 01  WS-INPUT-WORK-R REDEFINES WS-INPUT-WORK.
005500     05  WS-IW-CHAR OCCURS 281 TIMES PIC X.
005600 01  WS-HOST-WORK.
005700     05  WS-HOST-WORK-X      PIC X(80).
005800 01  WS-HOST-WORK-R REDEFINES WS-HOST-WORK.
005900     05  WS-HW-CHAR OCCURS 80 TIMES PIC X.
006000 01  WS-SCAN-TARGET.
006100     05  WS-SCAN-TARGET-X    PIC X(281).
006200*    phishing-keyword table (checked against combined input)
006300 01  WS-PHISH-LIST.
006400     05  FILLER PIC X(30) VALUE 'valoresareceber'.
006500     05  FILLER PIC X(30) VALUE 'valores-a-receber'.
006600     05  FILLER PIC X(30) VALUE 'fgts'.
006700     05  FILLER PIC X(30) VALUE 'caixa-gov-br.online'.
006800     05  FILLER PIC X(30) VALUE 'receitafederal-gov.online'.
006900     05  FILLER PIC X(30) VALUE 'whatsap-confirmacao'.
007000     05  FILLER PIC X(30) VALUE 'whatsap-verificador'.
007100     05  FILLER PIC X(30) VALUE 'simulador-irpf.site'.
007200     05  FILLER PIC X(30) VALUE 'irpf'.
007300     05  FILLER PIC X(30) VALUE 'secure-pay-pix'.
007400     05  FILLER PIC X(30) VALUE 'bit-llly-secure'.
007500     05  FILLER PIC X(30) VALUE 'tinyurl-security-check'.
007600     05  FILLER PIC X(30) VALUE 'banking-secure-auth'.
007700     05  FILLER PIC X(30) VALUE 'secure-auth'.
007800 01  WS-PHISH-TABLE REDEFINES WS-PHISH-LIST.
007900     05  WS-PHISH-ENTRY OCCURS 14 TIMES PIC X(30).
008000 01  WS-PHISH-LEN-LIST.
008100     05  FILLER              PIC 9(2) COMP VALUE 15.
008200     05  FILLER              PIC 9(2) COMP VALUE 17.
008300     05  FILLER              PIC 9(2) COMP VALUE 4.
008400     05  FILLER              PIC 9(2) COMP VALUE 19.
008500     05  FILLER              PIC 9(2) COMP VALUE 25.
008600     05  FILLER              PIC 9(2) COMP VALUE 19.
008700     05  FILLER              PIC 9(2) COMP VALUE 19.
008800     05  FILLER              PIC 9(2) COMP VALUE 19.
008900     05  FILLER              PIC 9(2) COMP VALUE 4.
009000     05  FILLER              PIC 9(2) COMP VALUE 14.
009100     05  FILLER              PIC 9(2) COMP VALUE 15.
009200     05  FILLER              PIC 9(2) COMP VALUE 22.
009300     05  FILLER              PIC 9(2) COMP VALUE 19.
009400     05  FILLER              PIC 9(2) COMP VALUE 11.
009500 01  WS-PHISH-LEN-TABLE REDEFINES WS-PHISH-LEN-LIST.
009600     05  WS-PHISH-LEN OCCURS 14 TIMES PIC 9(2) COMP.
009700*    trusted-keyword table (checked against the host only)
009800 01  WS-TRUST-LIST.
009900     05  FILLER PIC X(30) VALUE 'caixa.gov.br'.
010000     05  FILLER PIC X(30) VALUE 'bb.com.br'.
010100     05  FILLER PIC X(30) VALUE 'meu.inss.gov.br'.
010200     05  FILLER PIC X(30) VALUE 'google.com'.
010300     05  FILLER PIC X(30) VALUE 'magazineluiza.com.br'.
010400 01  WS-TRUST-TABLE REDEFINES WS-TRUST-LIST.
010500     05  WS-TRUST-ENTRY OCCURS 5 TIMES PIC X(30).
010600 01  WS-TRUST-LEN-LIST.
010700     05  FILLER              PIC 9(2) COMP VALUE 12.
010800     05  FILLER              PIC 9(2) COMP VALUE 9.
010900     05  FILLER              PIC 9(2) COMP VALUE 15.
011000     05  FILLER              PIC 9(2) COMP VALUE 10.
011100     05  FILLER              PIC 9(2) COMP VALUE 20.
011200 01  WS-TRUST-LEN-TABLE REDEFINES WS-TRUST-LEN-LIST.
011300     05  WS-TRUST-LEN OCCURS 5 TIMES PIC 9(2) COMP.
011400     EJECT
011500 LINKAGE SECTION.
011600 01  HUR-NORMALIZED-URL       PIC X(200).
011700 01  HUR-HOST                 PIC X(80).
011800 01  HUR-RISK                 PIC 9V99.
011900 01  HUR-PHISHING             PIC X.
012000     88  HUR-IS-PHISHING             VALUE 'Y'.
012100 TITLE 'USCHEUR - MAIN LINE'.
012200 PROCEDURE DIVISION USING HUR-NORMALIZED-URL, HUR-HOST,
012300                           HUR-RISK, HUR-PHISHING.
012400 0000-MAINLINE.
012500     MOVE ZERO TO HUR-RISK.
012600     MOVE 'N' TO HUR-PHISHING.
012700     MOVE SPACES TO WS-INPUT-WORK-X WS-HOST-WORK-X.
012800     STRING HUR-NORMALIZED-URL DELIMITED BY SPACE
012900            ' ' DELIMITED BY SIZE
013000            HUR-HOST DELIMITED BY SPACE
013100            INTO WS-INPUT-WORK-X
013200     END-STRING.
013300     MOVE HUR-HOST TO WS-HOST-WORK-X.
013400     INSPECT WS-INPUT-WORK-X CONVERTING
013500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013600         TO 'abcdefghijklmnopqrstuvwxyz'.
013700     INSPECT WS-HOST-WORK-X CONVERTING
013800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013900         TO 'abcdefghijklmnopqrstuvwxyz'.
014000     PERFORM 1000-MEASURE THRU 1000-EXIT.
014100     PERFORM 2000-PHISHING-SCAN THRU 2000-EXIT.
014200     IF NOT WS-ANSWER-YES
014300         PERFORM 3000-TRUSTED-SCAN THRU 3000-EXIT
014400     END-IF.
014500     IF WS-ANSWER-YES
014600         AND HUR-PHISHING = 'Y'
014700         MOVE 0.90 TO HUR-RISK
014800     ELSE
014900         IF WS-ANSWER-YES
015000             MOVE 0.10 TO HUR-RISK
015100         ELSE
015200             MOVE 0.50 TO HUR-RISK
015300         END-IF
015400     END-IF.
015500     GOBACK.
015600     EJECT
015700 TITLE 'MEASURE COMBINED INPUT AND HOST LENGTHS'.
015800 1000-MEASURE.
015900     MOVE 281 TO WS-CHAR-IX.
016000     PERFORM 1010-INPUT-LEN-SCAN THRU 1010-EXIT
016100         UNTIL WS-CHAR-IX = 0
016200         OR WS-IW-CHAR (WS-CHAR-IX) NOT = SPACE.
016300     MOVE WS-CHAR-IX TO WS-INPUT-LEN.
016400     MOVE 80 TO WS-CHAR-IX.
016500     PERFORM 1020-HOST-LEN-SCAN THRU 1020-EXIT
016600         UNTIL WS-CHAR-IX = 0
016700         OR WS-HW-CHAR (WS-CHAR-IX) NOT = SPACE.
016800     MOVE WS-CHAR-IX TO WS-HOST-LEN.
016900 1000-EXIT.
017000     EXIT.
017100 1010-INPUT-LEN-SCAN.
017200     SUBTRACT 1 FROM WS-CHAR-IX.
017300 1010-EXIT.
017400     EXIT.
017500 1020-HOST-LEN-SCAN.
017600     SUBTRACT 1 FROM WS-CHAR-IX.
017700 1020-EXIT.
017800     EXIT.
017900     EJECT
018000 TITLE 'DOES THE COMBINED INPUT CONTAIN A PHISHING KEYWORD'.
018100 2000-PHISHING-SCAN.
018200     MOVE WS-INPUT-WORK-X TO WS-SCAN-TARGET-X.
018300     MOVE WS-INPUT-LEN TO WS-SCAN-LEN.
018400     MOVE 1 TO WS-TAB-IX.
018500     PERFORM 2010-PHISH-SCAN THRU 2010-EXIT
018600         UNTIL WS-TAB-IX > 14
018700         OR WS-ANSWER-YES.
018800     IF WS-ANSWER-YES
018900         MOVE 'Y' TO HUR-PHISHING
019000     END-IF.
019100 2000-EXIT.
019200     EXIT.
019300 2010-PHISH-SCAN.
019400     MOVE WS-PHISH-ENTRY (WS-TAB-IX) TO WS-LIT-TEXT.
019500     MOVE WS-PHISH-LEN (WS-TAB-IX) TO WS-LIT-LEN.
019600     PERFORM 8000-SCAN-CONTAINS-LIT THRU 8000-EXIT.
019700     ADD 1 TO WS-TAB-IX.
019800 2010-EXIT.
019900     EXIT.
020000     EJECT
020100 TITLE 'DOES THE HOST CONTAIN A TRUSTED KEYWORD, OR GOV.BR'.
020200 3000-TRUSTED-SCAN.
020300     MOVE WS-HOST-WORK-X TO WS-SCAN-TARGET-X.
020400     MOVE WS-HOST-LEN TO WS-SCAN-LEN.
020500     MOVE 1 TO WS-TAB-IX.
020600     PERFORM 3010-TRUST-SCAN THRU 3010-EXIT
020700         UNTIL WS-TAB-IX > 5
020800         OR WS-ANSWER-YES.
020900     IF NOT WS-ANSWER-YES
021000         MOVE 'gov.br' TO WS-LIT-TEXT
021100         MOVE 6 TO WS-LIT-LEN
021200         PERFORM 8100-SCAN-ENDS-LIT THRU 8100-EXIT
021300     END-IF.
021400 3000-EXIT.
021500     EXIT.
021600 3010-TRUST-SCAN.
021700     MOVE WS-TRUST-ENTRY (WS-TAB-IX) TO WS-LIT-TEXT.
021800     MOVE WS-TRUST-LEN (WS-TAB-IX) TO WS-LIT-LEN.
021900     PERFORM 8000-SCAN-CONTAINS-LIT THRU 8000-EXIT.
022000     ADD 1 TO WS-TAB-IX.
022100 3010-EXIT.
022200     EXIT.
022300     EJECT
022400 TITLE 'GENERIC - DOES SCAN-TARGET CONTAIN THE LITERAL'.
022500 8000-SCAN-CONTAINS-LIT.
022600     MOVE 'N' TO WS-YES-NO-SW.
022700     IF WS-SCAN-LEN >= WS-LIT-LEN
022800         MOVE 1 TO WS-CHAR-IX
022900         PERFORM 8010-CONTAINS-SUBSTR THRU 8010-EXIT
023000             UNTIL WS-CHAR-IX > WS-SCAN-LEN - WS-LIT-LEN + 1
023100             OR WS-ANSWER-YES
023200     END-IF.
023300 8000-EXIT.
023400     EXIT.
023500 8010-CONTAINS-SUBSTR.
023600     IF WS-SCAN-TARGET-X (WS-CHAR-IX : WS-LIT-LEN)
023700         = WS-LIT-TEXT (1 : WS-LIT-LEN)
023800         MOVE 'Y' TO WS-YES-NO-SW
023900     END-IF.
024000     ADD 1 TO WS-CHAR-IX.
024100 8010-EXIT.
024200     EXIT.
024300     EJECT
024400 TITLE 'GENERIC - DOES SCAN-TARGET END WITH THE LITERAL'.
024500 8100-SCAN-ENDS-LIT.
024600     MOVE 'N' TO WS-YES-NO-SW.
024700     IF WS-SCAN-LEN >= WS-LIT-LEN
024800         COMPUTE WS-CHAR-IX = WS-SCAN-LEN - WS-LIT-LEN + 1
024900         IF WS-SCAN-TARGET-X (WS-CHAR-IX : WS-LIT-LEN)
025000             = WS-LIT-TEXT (1 : WS-LIT-LEN)
025100             MOVE 'Y' TO WS-YES-NO-SW
025200         END-IF
025300     END-IF.
025400 8100-EXIT.
025500     EXIT.
