000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200*===============================================================
000300* LAST UPDATE ON 30 APR 01 AT 08:00:00 BY  MSILVA   VER 02
000400* LAST UPDATE ON 15 JUN 1995 AT 08:00:00 BY  DHOLLY   VER 01
000500*===============================================================
000600 ID DIVISION.
000700 PROGRAM-ID. USCAGNT.
000800 AUTHOR. D-HOLLY.
000900 INSTALLATION. VALORES-A-RECEBER FRAUD CONTROL UNIT.
001000*
001100*    Final-line combiner, called by USCMAIN only after the
001200*    whitelist, blacklist, history cache and both rules
001300*    engines have all come back UNKNOWN.  Consults USCTHRT
001400*    first; a clear MALICIOUS or CLEAN reputation there ends
001500*    the matter.  Otherwise falls to USCHEUR, the keyword
001600*    heuristic stand-in for the real AI vendor feed, and
001700*    decides the final verdict from its risk fraction.
001800*
001900 DATE-WRITTEN. 15 JUN 1995.
002000 DATE-COMPILED.
002100 SECURITY.  VALORES-A-RECEBER FRAUD CONTROL - INTERNAL USE.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    15/06/95  DHOLLY    INITIAL VERSION.
002600*    11/09/98  RSANTOS   Y2K REVIEW - NO DATE FIELDS IN THIS      !@01A
002700*                        MODULE, NO CHANGE REQUIRED.
002800*    30/04/01  MSILVA    RAISED IA SUSPECT THRESHOLD TO 0.40      !@02A
002900*                        AND LEGIT THRESHOLD TO 0.20 PER FRAUD
003000*                        DESK REQUEST - FEWER FALSE NEGATIVES.
003100*---------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     CLASS DIGIT-CHARS IS '0' THRU '9'.
003800 EJECT
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 77  WS-PGM-NAME             PIC X(8) VALUE 'USCAGNT'.
004200 77  WS-AI-SCORE             PIC S9(4) COMP VALUE ZERO.
004300 77  WS-FINAL-SCORE          PIC S9(4) COMP VALUE ZERO.
004400 77  WS-RISK-HUNDREDTHS      PIC 9(4) COMP VALUE ZERO.
004500*    thresholds, raised by the 30/04/01 fraud-desk change
004600 77  WS-SUSPECT-THRESH       PIC 9V99 VALUE 0.40.
004700 77  WS-LEGIT-THRESH         PIC 9V99 VALUE 0.20.
004800*    scratch buffers so STRING never reads and writes AGT-HITS
004900*    or AGT-EVIDENCE in the same statement
005000 01  WS-HIT-BUF              PIC X(120) VALUE SPACES.
005100*    first 32 bytes broken out for the abend dump formatter
005200 01  WS-HIT-BUF-R REDEFINES WS-HIT-BUF.
005300     05  WS-HB-PREVIEW       PIC X(32).
005400     05  FILLER              PIC X(88).
005500 01  WS-EVID-BUF             PIC X(200) VALUE SPACES.
005600*    first 40 bytes broken out for the abend dump formatter
005700 01  WS-EVID-BUF-R REDEFINES WS-EVID-BUF.
005800     05  WS-EB-PREVIEW       PIC X(40).
005900     05  FILLER              PIC X(160).
006000*    fields returned by the call to USCTHRT
006100 01  WS-THR-REPUTATION       PIC X(9) VALUE SPACES.
006200 01  WS-THR-HIT              PIC X(32) VALUE SPACES.
006300 01  WS-THR-EVIDENCE         PIC X(60) VALUE SPACES.
006400*    fields returned by the call to USCHEUR
006500 01  WS-HUR-RISK             PIC 9V99 VALUE ZERO.
006600 01  WS-HUR-RISK-R REDEFINES WS-HUR-RISK.
006700     05  WS-HUR-RISK-WHOLE   PIC 9.
006800     05  WS-HUR-RISK-FRAC    PIC 99.
006900 01  WS-HUR-PHISHING         PIC X VALUE 'N'.
007000     88  WS-HUR-IS-PHISHING         VALUE 'Y'.
007100     EJECT
007200 LINKAGE SECTION.
007300 01  AGT-NORMALIZED-URL       PIC X(200).
007400 01  AGT-HOST                 PIC X(80).
007500 01  AGT-BASE-SCORE           PIC S9(4) COMP.
007600 01  AGT-VERDICT              PIC X(8).
007700 01  AGT-SCORE                PIC S9(4) COMP.
007800 01  AGT-SOURCE               PIC X(12).
007900 01  AGT-HITS                 PIC X(120).
008000 01  AGT-EVIDENCE             PIC X(200).
008100 TITLE 'USCAGNT - MAIN LINE'.
008200 PROCEDURE DIVISION USING AGT-NORMALIZED-URL, AGT-HOST,
008300                           AGT-BASE-SCORE, AGT-VERDICT,
008400                           AGT-SCORE, AGT-SOURCE, AGT-HITS,
008500                           AGT-EVIDENCE.
008600 0000-MAINLINE.
008700     MOVE SPACES TO AGT-VERDICT AGT-SOURCE AGT-HITS AGT-EVIDENCE.
008800     MOVE ZERO TO AGT-SCORE.
008900     MOVE AGT-BASE-SCORE TO WS-FINAL-SCORE.
009000     PERFORM 1000-CALL-THREAT-INTEL THRU 1000-EXIT.
009100     PERFORM 2000-DECIDE-FROM-THREAT-INTEL THRU 2000-EXIT.
009200     IF AGT-VERDICT = SPACES
009300         PERFORM 3000-CALL-HEURISTIC THRU 3000-EXIT
009400         PERFORM 4000-DECIDE-FROM-HEURISTIC THRU 4000-EXIT
009500     END-IF.
009600     GOBACK.
009700     EJECT
009800 TITLE 'STEP 1 - CALL THE THREAT-INTEL REPUTATION PASS'.
009900 1000-CALL-THREAT-INTEL.
010000     CALL 'USCTHRT' USING AGT-NORMALIZED-URL, AGT-HOST,
010100             WS-THR-REPUTATION, WS-THR-HIT, WS-THR-EVIDENCE.
010200     STRING 'THREAT INTEL REPUTATION: ' DELIMITED BY SIZE
010300            WS-THR-REPUTATION DELIMITED BY SPACE
010400            INTO AGT-EVIDENCE
010500     END-STRING.
010600     IF WS-THR-EVIDENCE NOT = SPACES
010700         MOVE AGT-EVIDENCE TO WS-EVID-BUF
010800         STRING WS-EVID-BUF DELIMITED BY SPACE
010900                ' | ' DELIMITED BY SIZE
011000                WS-THR-EVIDENCE DELIMITED BY SPACE
011100                INTO AGT-EVIDENCE
011200         END-STRING
011300     END-IF.
011400     MOVE WS-THR-HIT TO AGT-HITS.
011500 1000-EXIT.
011600     EXIT.
011700     EJECT
011800 TITLE 'STEP 1 - TRY TO DECIDE FROM THREAT-INTEL ALONE'.
011900 2000-DECIDE-FROM-THREAT-INTEL.
012000     EVALUATE WS-THR-REPUTATION
012100         WHEN 'MALICIOUS'
012200             MOVE 'SUSPECT ' TO AGT-VERDICT
012300             IF WS-FINAL-SCORE > 85
012400                 MOVE WS-FINAL-SCORE TO AGT-SCORE
012500             ELSE
012600                 MOVE 85 TO AGT-SCORE
012700             END-IF
012800             MOVE 'THREAT_INTEL' TO AGT-SOURCE
012900             MOVE AGT-HITS TO WS-HIT-BUF
013000             STRING WS-HIT-BUF DELIMITED BY SPACE
013100                    ';' DELIMITED BY SIZE
013200                    'THREAT_INTEL_MALICIOUS' DELIMITED BY SIZE
013300                    INTO AGT-HITS
013400             END-STRING
013500         WHEN 'CLEAN'
013600             IF WS-FINAL-SCORE <= 10
013700                 MOVE 'LEGIT   ' TO AGT-VERDICT
013800                 IF WS-FINAL-SCORE < 15
013900                     MOVE WS-FINAL-SCORE TO AGT-SCORE
014000                 ELSE
014100                     MOVE 15 TO AGT-SCORE
014200                 END-IF
014300                 MOVE 'THREAT_INTEL' TO AGT-SOURCE
014400                 MOVE AGT-HITS TO WS-HIT-BUF
014500                 STRING WS-HIT-BUF DELIMITED BY SPACE
014600                        ';' DELIMITED BY SIZE
014700                        'THREAT_INTEL_CLEAN' DELIMITED BY SIZE
014800                        INTO AGT-HITS
014900                 END-STRING
015000             END-IF
015100         WHEN OTHER
015200             CONTINUE
015300     END-EVALUATE.
015400 2000-EXIT.
015500     EXIT.
015600     EJECT
015700 TITLE 'STEP 2 - CALL THE HEURISTIC "EXTERNAL AI" STUB'.
015800 3000-CALL-HEURISTIC.
015900     CALL 'USCHEUR' USING AGT-NORMALIZED-URL, AGT-HOST,
016000             WS-HUR-RISK, WS-HUR-PHISHING.
016100     COMPUTE WS-RISK-HUNDREDTHS ROUNDED =
016200             WS-HUR-RISK * 100.
016300     IF WS-RISK-HUNDREDTHS > WS-FINAL-SCORE
016400         MOVE WS-RISK-HUNDREDTHS TO WS-AI-SCORE
016500     ELSE
016600         MOVE WS-FINAL-SCORE TO WS-AI-SCORE
016700     END-IF.
016800 3000-EXIT.
016900     EXIT.
017000     EJECT
017100 TITLE 'STEP 2 - DECIDE THE FINAL VERDICT FROM THE STUB'.
017200 4000-DECIDE-FROM-HEURISTIC.
017300     IF WS-HUR-IS-PHISHING
017400     OR WS-HUR-RISK >= WS-SUSPECT-THRESH
017500         MOVE 'SUSPECT ' TO AGT-VERDICT
017600         IF WS-AI-SCORE > 80
017700             MOVE WS-AI-SCORE TO AGT-SCORE
017800         ELSE
017900             MOVE 80 TO AGT-SCORE
018000         END-IF
018100         MOVE 'IA' TO AGT-SOURCE
018200         MOVE AGT-HITS TO WS-HIT-BUF
018300         STRING WS-HIT-BUF DELIMITED BY SPACE
018400                ';' DELIMITED BY SIZE
018500                'IA_PHISHING' DELIMITED BY SIZE
018600                INTO AGT-HITS
018700         END-STRING
018800     ELSE
018900         IF NOT WS-HUR-IS-PHISHING
019000         AND WS-HUR-RISK <= WS-LEGIT-THRESH
019100             MOVE 'LEGIT   ' TO AGT-VERDICT
019200             IF WS-AI-SCORE < 20
019300                 MOVE WS-AI-SCORE TO AGT-SCORE
019400             ELSE
019500                 MOVE 20 TO AGT-SCORE
019600             END-IF
019700             MOVE 'IA' TO AGT-SOURCE
019800             MOVE AGT-HITS TO WS-HIT-BUF
019900             STRING WS-HIT-BUF DELIMITED BY SPACE
020000                    ';' DELIMITED BY SIZE
020100                    'IA_CLEAN' DELIMITED BY SIZE
020200                    INTO AGT-HITS
020300             END-STRING
020400         ELSE
020500             MOVE 'UNKNOWN ' TO AGT-VERDICT
020600             MOVE WS-AI-SCORE TO AGT-SCORE
020700             MOVE 'IA' TO AGT-SOURCE
020800             MOVE AGT-HITS TO WS-HIT-BUF
020900             STRING WS-HIT-BUF DELIMITED BY SPACE
021000                    ';' DELIMITED BY SIZE
021100                    'IA_INCONCLUSIVE' DELIMITED BY SIZE
021200                    INTO AGT-HITS
021300             END-STRING
021400         END-IF
021500     END-IF.
021600 4000-EXIT.
021700     EXIT.
