000100*===============================================================
000200*    COPYBOOK    :  USCLST
000300*    DESCRIPTION :  LIST-ENTRY RECORD - ONE WHITELIST OR BLACKLIST
000400*                   ENTRY (SAME LAYOUT FOR BOTH LISTS).  A SOFT-
000500*                   DELETE FLAG (LST-ACTIVE) SUPPRESSES AN ENTRY
000600*                   WITHOUT PHYSICALLY REMOVING IT FROM THE FILE.
000700*    USED BY     :  USCMAIN (FD WHITELIST-FILE, FD BLACKLIST-FILE,
000800*                   IN-MEMORY LIST TABLES), USCLIST (LINKAGE).
000900*===============================================================
001000*    CHANGE LOG
001100*    ----------
001200*    03/02/94  DHOLLY    INITIAL COPY.
001300*    07/22/97  DHOLLY    WIDENED LST-VALUE FOR WILDCARD DOMAINS.
001400*    11/09/98  RSANTOS   ADDED TRAILING FILLER PER SHOP STANDARD.
001500*    02/10/03  MSILVA    WIDENED TO PRODUCTION WIDTH - ADDED THE  !@02A
001600*                        SOURCE-OF-ENTRY FLAG AND A LAST-REVIEWED !@02A
001700*                        TIMESTAMP/COUNT FOR THE ANNUAL LIST      !@02A
001800*                        AUDIT, PLUS SPARE ROOM FOR LATER USE.    !@02A
001900*---------------------------------------------------------------
002000    10  LST-ID                      PIC 9(06).
002100    10  LST-TYPE                    PIC X(06).
002200    10  LST-VALUE                   PIC X(200).
002300    10  LST-ACTIVE                  PIC X(01).
002400        88  LST-IS-ACTIVE           VALUE 'Y'.
002500        88  LST-IS-INACTIVE         VALUE 'N'.
002600    10  LST-REASON                  PIC X(60).
002700    10  LST-CREATED                 PIC X(19).
002800    10  LST-CREATED-R REDEFINES LST-CREATED.
002900        15  LST-CREATED-DATE        PIC X(10).
003000        15  LST-CREATED-TIME        PIC X(08).
003100        15  FILLER                  PIC X(01).
003200    10  LST-SOURCE                  PIC X(01).
003300        88  LST-SOURCE-MANUAL       VALUE 'M'.
003400        88  LST-SOURCE-RULES-ENGINE VALUE 'R'.
003500        88  LST-SOURCE-AI-AGENT     VALUE 'A'.
003600    10  LST-LAST-REVIEWED           PIC X(19).
003700    10  LST-REVIEW-COUNT            PIC 9(04).
003800    10  LST-RESERVED                PIC X(20).
003900    10  FILLER                      PIC X(20).
