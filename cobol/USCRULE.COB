000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200*===============================================================
000300* LAST UPDATE ON 09 NOV 1994 AT 08:00:00 BY  DHOLLY   VER 02
000400* LAST UPDATE ON 03 MAR 1994 AT 08:00:00 BY  DHOLLY   VER 01
000500*===============================================================
000600 ID DIVISION.
000700 PROGRAM-ID. USCRULE.
000800 AUTHOR. D-HOLLY.
000900 INSTALLATION. VALORES-A-RECEBER FRAUD CONTROL UNIT.
001000*
001100*    Additive risk scoring over the normalized URL and host.
001200*    This is the current production rules engine; USCRULW
001300*    carries the older weighted variant kept for parallel-run
001400*    comparison only.  Score starts at zero and is capped at
001500*    100.  SUSPECT at 60 or above; LEGIT only when no rule at
001600*    all fired; otherwise UNKNOWN, which sends the request on
001700*    to the threat-intel / heuristic agent.
001800*
001900 DATE-WRITTEN. 03 MAR 1994.
002000 DATE-COMPILED.
002100 SECURITY.  VALORES-A-RECEBER FRAUD CONTROL - INTERNAL USE.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    03/03/94  DHOLLY    INITIAL VERSION - HTTP AND LONG-URL
002600*                        RULES ONLY.
002700*    09/11/94  DHOLLY    ADDED SUSPICIOUS-PATH, SUSPICIOUS-
002800*                        KEYWORD AND FAKE-SHORTENER RULES.
002900*    11/09/98  RSANTOS   Y2K REVIEW - NO DATE FIELDS IN THIS      !@01A
003000*                        MODULE, NO CHANGE REQUIRED.
003100*---------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     CLASS DIGIT-CHARS IS '0' THRU '9'.
003800 EJECT
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 77  WS-PGM-NAME             PIC X(8) VALUE 'USCRULE'.
004200 77  WS-URL-LEN              PIC 9(4) COMP VALUE ZERO.
004300 77  WS-HOST-LEN             PIC 9(4) COMP VALUE ZERO.
004400 77  WS-CHAR-IX              PIC 9(4) COMP VALUE ZERO.
004500 77  WS-TAB-IX               PIC 9(4) COMP VALUE ZERO.
004600 77  WS-HIT-COUNT            PIC 9(4) COMP VALUE ZERO.
004700 77  WS-YES-NO-SW            PIC X VALUE 'N'.
004800     88  WS-ANSWER-YES              VALUE 'Y'.
004900 77  WS-HIT-TEXT             PIC X(20) VALUE SPACES.
005000*    lower-cased scratch copies, redefined for byte scanning
005100 01  WS-URL-WORK.
005200     05  WS-URL-WORK-X       PIC X(200).
005300 01  WS-URL-WORK-R REDEFINES WS-URL-WORK.
005400     05  WS-UW-CHAR OCCURS 200 TIMES PIC X.
005500 01  WS-HOST-WORK.
005600     05  WS-HOST-WORK-X      PIC X(80).
005700 01  WS-HOST-WORK-R REDEFINES WS-HOST-WORK.
005800     05  WS-HW-CHAR OCCURS 80 TIMES PIC X.
005900*    suspicious-keyword table and its true byte-lengths
006000 01  WS-KEYWORD-LIST.
006100     05  FILLER              PIC X(10) VALUE 'secure'.
006200     05  FILLER              PIC X(10) VALUE 'auth'.
006300     05  FILLER              PIC X(10) VALUE 'banking'.
006400     05  FILLER              PIC X(10) VALUE 'login'.
006500     05  FILLER              PIC X(10) VALUE 'account'.
006600     05  FILLER              PIC X(10) VALUE 'pix'.
006700     05  FILLER              PIC X(10) VALUE 'boleto'.
006800 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-LIST.
006900     05  WS-KEYWORD-ENTRY OCCURS 7 TIMES PIC X(10).
007000 01  WS-KEYWORD-LEN-LIST.
007100     05  FILLER              PIC 9(2) COMP VALUE 6.
007200     05  FILLER              PIC 9(2) COMP VALUE 4.
007300     05  FILLER              PIC 9(2) COMP VALUE 7.
007400     05  FILLER              PIC 9(2) COMP VALUE 5.
007500     05  FILLER              PIC 9(2) COMP VALUE 7.
007600     05  FILLER              PIC 9(2) COMP VALUE 3.
007700     05  FILLER              PIC 9(2) COMP VALUE 6.
007800 01  WS-KEYWORD-LEN-TABLE REDEFINES WS-KEYWORD-LEN-LIST.
007900     05  WS-KEYWORD-LEN OCCURS 7 TIMES PIC 9(2) COMP.
008000*    fake-shortener host table and its true byte-lengths
008100 01  WS-FAKE-SHORT-LIST.
008200     05  FILLER              PIC X(18) VALUE 'bit-llly'.
008300     05  FILLER              PIC X(18) VALUE 'tinyurl-security'.
008400     05  FILLER              PIC X(18) VALUE 'secure-link'.
008500     05  FILLER              PIC X(18) VALUE 'short-secure'.
008600 01  WS-FAKE-SHORT-TABLE REDEFINES WS-FAKE-SHORT-LIST.
008700     05  WS-FAKE-SHORT-ENTRY OCCURS 4 TIMES PIC X(18).
008800 01  WS-FAKE-SHORT-LEN-LIST.
008900     05  FILLER              PIC 9(2) COMP VALUE 8.
009000     05  FILLER              PIC 9(2) COMP VALUE 16.
009100     05  FILLER              PIC 9(2) COMP VALUE 11.
009200     05  FILLER              PIC 9(2) COMP VALUE 12.
009300 01  WS-FAKE-SHORT-LEN-TABLE REDEFINES WS-FAKE-SHORT-LEN-LIST.
009400     05  WS-FAKE-SHORT-LEN OCCURS 4 TIMES PIC 9(2) COMP.
009500     EJECT
009600 LINKAGE SECTION.
009700 01  RUL-NORMALIZED-URL       PIC X(200).
009800 01  RUL-HOST                 PIC X(80).
009900 01  RUL-SCORE                PIC S9(4) COMP.
010000 01  RUL-VERDICT              PIC X(8).
010100 01  RUL-HITS                 PIC X(120).
010200 TITLE 'USCRULE - MAIN LINE'.
010300 PROCEDURE DIVISION USING RUL-NORMALIZED-URL, RUL-HOST,
010400                           RUL-SCORE, RUL-VERDICT, RUL-HITS.
010500 0000-MAINLINE.
010600     MOVE ZERO TO RUL-SCORE WS-HIT-COUNT.
010700     MOVE SPACES TO RUL-HITS.
010800     MOVE SPACES TO WS-URL-WORK-X.
010900     MOVE SPACES TO WS-HOST-WORK-X.
011000     MOVE RUL-NORMALIZED-URL TO WS-URL-WORK-X.
011100     MOVE RUL-HOST TO WS-HOST-WORK-X.
011200     INSPECT WS-URL-WORK-X CONVERTING
011300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
011400         TO 'abcdefghijklmnopqrstuvwxyz'.
011500     INSPECT WS-HOST-WORK-X CONVERTING
011600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
011700         TO 'abcdefghijklmnopqrstuvwxyz'.
011800     PERFORM 1000-MEASURE THRU 1000-EXIT.
011900     PERFORM 2000-HTTP-NO-TLS THRU 2000-EXIT.
012000     PERFORM 2100-LONG-URL THRU 2100-EXIT.
012100     PERFORM 2200-SUSPICIOUS-PATH THRU 2200-EXIT.
012200     PERFORM 2300-SUSPICIOUS-KEYWORD THRU 2300-EXIT.
012300     PERFORM 2400-FAKE-SHORTENER THRU 2400-EXIT.
012400     IF RUL-SCORE > 100
012500         MOVE 100 TO RUL-SCORE
012600     END-IF.
012700     PERFORM 3000-SET-VERDICT THRU 3000-EXIT.
012800     GOBACK.
012900     EJECT
013000 TITLE 'MEASURE URL AND HOST LENGTHS'.
013100 1000-MEASURE.
013200     MOVE 200 TO WS-CHAR-IX.
013300     PERFORM 1010-URL-LEN-SCAN THRU 1010-EXIT
013400         UNTIL WS-CHAR-IX = 0
013500         OR WS-UW-CHAR (WS-CHAR-IX) NOT = SPACE.
013600     MOVE WS-CHAR-IX TO WS-URL-LEN.
013700     MOVE 80 TO WS-CHAR-IX.
013800     PERFORM 1020-HOST-LEN-SCAN THRU 1020-EXIT
013900         UNTIL WS-CHAR-IX = 0
014000         OR WS-HW-CHAR (WS-CHAR-IX) NOT = SPACE.
014100     MOVE WS-CHAR-IX TO WS-HOST-LEN.
014200 1000-EXIT.
014300     EXIT.
014400 1010-URL-LEN-SCAN.
014500     SUBTRACT 1 FROM WS-CHAR-IX.
014600 1010-EXIT.
014700     EXIT.
014800 1020-HOST-LEN-SCAN.
014900     SUBTRACT 1 FROM WS-CHAR-IX.
015000 1020-EXIT.
015100     EXIT.
015200     EJECT
015300 TITLE 'RULE - HTTP_NO_TLS'.
015400 2000-HTTP-NO-TLS.
015500     IF WS-URL-WORK-X (1:7) = 'http://'
015600         ADD 25 TO RUL-SCORE
015700         MOVE 'HTTP_NO_TLS' TO WS-HIT-TEXT
015800         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
015900     END-IF.
016000 2000-EXIT.
016100     EXIT.
016200     EJECT
016300 TITLE 'RULE - LONG_URL'.
016400 2100-LONG-URL.
016500     IF WS-URL-LEN > 150
016600         ADD 30 TO RUL-SCORE
016700         MOVE 'LONG_URL' TO WS-HIT-TEXT
016800         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
016900     END-IF.
017000 2100-EXIT.
017100     EXIT.
017200     EJECT
017300 TITLE 'RULE - SUSPICIOUS_PATH'.
017400 2200-SUSPICIOUS-PATH.
017500     MOVE 'N' TO WS-YES-NO-SW.
017600     IF WS-URL-LEN > 0
017700         MOVE 1 TO WS-CHAR-IX
017800         PERFORM 2210-SCAN-PATH-CHARS THRU 2210-EXIT
017900             UNTIL WS-CHAR-IX > WS-URL-LEN
018000             OR WS-ANSWER-YES
018100     END-IF.
018200     IF WS-ANSWER-YES
018300         ADD 30 TO RUL-SCORE
018400         MOVE 'SUSPICIOUS_PATH' TO WS-HIT-TEXT
018500         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
018600     END-IF.
018700 2200-EXIT.
018800     EXIT.
018900 2210-SCAN-PATH-CHARS.
019000     IF WS-UW-CHAR (WS-CHAR-IX) = '@'
019100         MOVE 'Y' TO WS-YES-NO-SW
019200     END-IF.
019300     IF WS-CHAR-IX < WS-URL-LEN
019400         IF WS-UW-CHAR (WS-CHAR-IX) = '.'
019500             AND WS-UW-CHAR (WS-CHAR-IX + 1) = '.'
019600             MOVE 'Y' TO WS-YES-NO-SW
019700         END-IF
019800     END-IF.
019900     IF WS-CHAR-IX <= WS-URL-LEN - 2
020000         IF WS-URL-WORK-X (WS-CHAR-IX : 3) = '%00'
020100             MOVE 'Y' TO WS-YES-NO-SW
020200         END-IF
020300     END-IF.
020400     ADD 1 TO WS-CHAR-IX.
020500 2210-EXIT.
020600     EXIT.
020700     EJECT
020800 TITLE 'RULE - SUSPICIOUS_KEYWORD'.
020900 2300-SUSPICIOUS-KEYWORD.
021000     MOVE 'N' TO WS-YES-NO-SW.
021100     IF WS-HOST-LEN > 0
021200         MOVE 1 TO WS-TAB-IX
021300         PERFORM 2310-KEYWORD-SCAN THRU 2310-EXIT
021400             UNTIL WS-TAB-IX > 7
021500             OR WS-ANSWER-YES
021600     END-IF.
021700     IF WS-ANSWER-YES
021800         ADD 40 TO RUL-SCORE
021900         MOVE 'SUSPICIOUS_KEYWORD' TO WS-HIT-TEXT
022000         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
022100     END-IF.
022200 2300-EXIT.
022300     EXIT.
022400 2310-KEYWORD-SCAN.
022500     IF WS-HOST-LEN >= WS-KEYWORD-LEN (WS-TAB-IX)
022600         MOVE 1 TO WS-CHAR-IX
022700         PERFORM 2320-KEYWORD-SUBSTR THRU 2320-EXIT
022800             UNTIL WS-CHAR-IX >
022900                 WS-HOST-LEN - WS-KEYWORD-LEN (WS-TAB-IX) + 1
023000             OR WS-ANSWER-YES
023100     END-IF.
023200     ADD 1 TO WS-TAB-IX.
023300 2310-EXIT.
023400     EXIT.
023500 2320-KEYWORD-SUBSTR.
023600     IF WS-HOST-WORK-X (WS-CHAR-IX : WS-KEYWORD-LEN (WS-TAB-IX))
023700         = WS-KEYWORD-ENTRY (WS-TAB-IX) (1 : WS-KEYWORD-LEN
023800                 (WS-TAB-IX))
023900         MOVE 'Y' TO WS-YES-NO-SW
024000     END-IF.
024100     ADD 1 TO WS-CHAR-IX.
024200 2320-EXIT.
024300     EXIT.
024400     EJECT
024500 TITLE 'RULE - FAKE_SHORTENER'.
024600 2400-FAKE-SHORTENER.
024700     MOVE 'N' TO WS-YES-NO-SW.
024800     IF WS-HOST-LEN > 0
024900         MOVE 1 TO WS-TAB-IX
025000         PERFORM 2410-FAKE-SHORT-SCAN THRU 2410-EXIT
025100             UNTIL WS-TAB-IX > 4
025200             OR WS-ANSWER-YES
025300     END-IF.
025400     IF WS-ANSWER-YES
025500         ADD 40 TO RUL-SCORE
025600         MOVE 'FAKE_SHORTENER' TO WS-HIT-TEXT
025700         PERFORM 9000-APPEND-HIT THRU 9000-EXIT
025800     END-IF.
025900 2400-EXIT.
026000     EXIT.
026100 2410-FAKE-SHORT-SCAN.
026200     IF WS-HOST-LEN >= WS-FAKE-SHORT-LEN (WS-TAB-IX)
026300         MOVE 1 TO WS-CHAR-IX
026400         PERFORM 2420-SUBSTR-SCAN THRU 2420-EXIT
026500             UNTIL WS-CHAR-IX >
026600                 WS-HOST-LEN - WS-FAKE-SHORT-LEN (WS-TAB-IX) + 1
026700             OR WS-ANSWER-YES
026800     END-IF.
026900     ADD 1 TO WS-TAB-IX.
027000 2410-EXIT.
027100     EXIT.
027200 2420-SUBSTR-SCAN.
027300     IF WS-HOST-WORK-X (WS-CHAR-IX : WS-FAKE-SHORT-LEN
027400             (WS-TAB-IX))
027500         = WS-FAKE-SHORT-ENTRY (WS-TAB-IX) (1 :
027600                 WS-FAKE-SHORT-LEN (WS-TAB-IX))
027700         MOVE 'Y' TO WS-YES-NO-SW
027800     END-IF.
027900     ADD 1 TO WS-CHAR-IX.
028000 2420-EXIT.
028100     EXIT.
028200     EJECT
028300 TITLE 'SET FINAL VERDICT FROM SCORE AND HITS'.
028400 3000-SET-VERDICT.
028500     IF RUL-SCORE >= 60
028600         MOVE 'SUSPECT ' TO RUL-VERDICT
028700     ELSE
028800         IF RUL-SCORE = 0
028900             AND WS-HIT-COUNT = 0
029000             MOVE 'LEGIT   ' TO RUL-VERDICT
029100         ELSE
029200             MOVE 'UNKNOWN ' TO RUL-VERDICT
029300         END-IF
029400     END-IF.
029500 3000-EXIT.
029600     EXIT.
029700     EJECT
029800 TITLE 'APPEND A RULE-HIT CODE TO THE HIT LIST'.
029900 9000-APPEND-HIT.
030000     IF WS-HIT-COUNT = 0
030100         MOVE WS-HIT-TEXT TO RUL-HITS
030200     ELSE
030300         STRING RUL-HITS DELIMITED BY SPACE
030400                ';' DELIMITED BY SIZE
030500                WS-HIT-TEXT DELIMITED BY SPACE
030600                INTO RUL-HITS
030700         END-STRING
030800     END-IF.
030900     ADD 1 TO WS-HIT-COUNT.
031000 9000-EXIT.
031100     EXIT.
