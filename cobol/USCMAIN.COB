000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200*===============================================================
000300* LAST UPDATE ON 09 OCT 2003 AT 11:20:00 BY  MSILVA   VER 08
000400* LAST UPDATE ON 03 MAR 1994 AT 08:00:00 BY  DHOLLY   VER 01
000500*===============================================================
000600 ID DIVISION.
000700 PROGRAM-ID. USCMAIN.
000800 AUTHOR. D-HOLLY.
000900 INSTALLATION. VALORES-A-RECEBER FRAUD CONTROL UNIT.
001000*
001100*    This is the driver for the anti-fraud URL screening run.
001200*    It reads a file of CHECK-REQUEST records (one URL or bit
001300*    of free text per caller), loads the whitelist, blacklist
001400*    and URL-history files into memory, and for each request
001500*    drives the normalizer, the list check, the history cache,
001600*    the rules engine and (when the rules cannot decide) the
001700*    threat-intel / heuristic agent, producing a CHECK-RESULT
001800*    record and updating the lists and history files.  A run
001900*    report of control totals is produced at end of job.
002000*
002100*    Allocate CHKREQ, WHTLIST, BLKLIST, URLHIST as input, and
002200*    CHKRSLT, RUNRPT as output.  WHTLIST and BLKLIST and
002300*    URLHIST are re-created at end of run with any new/updated
002400*    entries appended.
002500*
002600 DATE-WRITTEN. 03 MAR 1994.
002700 DATE-COMPILED.
002800 SECURITY.  VALORES-A-RECEBER FRAUD CONTROL - INTERNAL USE.
002900*
003000*    CHANGE LOG
003100*    ----------
003200*    03/03/94  DHOLLY    INITIAL VERSION - WHITELIST/BLACKLIST
003300*                        AND RULES ENGINE ONLY, NO CACHE.
003400*    09/11/94  DHOLLY    ADDED URL-HISTORY CACHE STEP.
003500*    22/07/97  DHOLLY    ADDED SHADOW CALL TO WEIGHTED RULES
003600*                        MODULE FOR PARALLEL-RUN COMPARISON.
003700*    11/09/98  RSANTOS   Y2K - WIDENED YEAR IN TIMESTAMP WORK
003800*                        AREAS FROM 2 DIGITS TO 4.                !@01A
003900*    14/03/99  RSANTOS   Y2K - VERIFIED DATE-WORK REDEFINES.
004000*    30/08/01  MSILVA    ADDED THREAT-INTEL / IA AGENT STEP
004100*                        WHEN RULES ENGINE IS UNKNOWN.
004200*    14/07/03  RSANTOS   ADDED DETAIL LISTING TOGGLE (UPSI-0)
004300*                        AND BASE-DOMAIN COLUMN ON REPORT.        !@02A
004400*    09/10/03  MSILVA    AUDIT FINDING TKT#4488 - RECORD CONTAINS !@03A
004500*                        ON FIVE FD'S WAS STALE AGAINST THE       !@03A
004600*                        WIDENED COPYBOOKS AND WOULD MIS-BLOCK    !@03A
004700*                        EVERY READ/WRITE.  CORRECTED TO MATCH.   !@03A
004800*                        ALSO RE-WORDED A HEADING THAT STILL      !@03A
004900*                        CARRIED THE OLD DESIGN-DOC TERMINOLOGY.  !@03A
005000*---------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS WS-DETAIL-LISTING-ON
005800            OFF STATUS IS WS-DETAIL-LISTING-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CHECK-REQUEST-FILE ASSIGN TO CHKREQ
006200         FILE STATUS IS WS-REQ-STATUS.
006300     SELECT WHITELIST-FILE ASSIGN TO WHTLIST
006400         FILE STATUS IS WS-WHT-STATUS.
006500     SELECT BLACKLIST-FILE ASSIGN TO BLKLIST
006600         FILE STATUS IS WS-BLK-STATUS.
006700     SELECT URL-HISTORY-FILE ASSIGN TO URLHIST
006800         FILE STATUS IS WS-URH-STATUS.
006900     SELECT CHECK-RESULT-FILE ASSIGN TO CHKRSLT
007000         FILE STATUS IS WS-RES-STATUS.
007100     SELECT RUN-REPORT-FILE ASSIGN TO RUNRPT
007200         FILE STATUS IS WS-RPT-STATUS.
007300     EJECT
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  CHECK-REQUEST-FILE
007700     LABEL RECORDS STANDARD
007800     RECORD CONTAINS 276 CHARACTERS.
007900 01  CHECK-REQUEST-RECORD.
008000     COPY USCREQ.
008100 FD  WHITELIST-FILE
008200     LABEL RECORDS STANDARD
008300     RECORD CONTAINS 356 CHARACTERS.
008400 01  WHITELIST-RECORD.
008500     COPY USCLST.
008600 FD  BLACKLIST-FILE
008700     LABEL RECORDS STANDARD
008800     RECORD CONTAINS 356 CHARACTERS.
008900 01  BLACKLIST-RECORD.
009000     COPY USCLST.
009100 FD  URL-HISTORY-FILE
009200     LABEL RECORDS STANDARD
009300     RECORD CONTAINS 392 CHARACTERS.
009400 01  URL-HISTORY-RECORD.
009500     COPY USCHST.
009600 FD  CHECK-RESULT-FILE
009700     LABEL RECORDS STANDARD
009800     RECORD CONTAINS 687 CHARACTERS.
009900 01  CHECK-RESULT-RECORD.
010000     COPY USCRES.
010100 FD  RUN-REPORT-FILE
010200     LABEL RECORDS STANDARD
010300     RECORD CONTAINS 132 CHARACTERS.
010400 01  RUN-REPORT-RECORD           PIC X(132).
010500     EJECT
010600 WORKING-STORAGE SECTION.
010700 77  WS-PGM-NAME             PIC X(8)  VALUE 'USCMAIN'.
010800 77  WS-REQ-STATUS           PIC XX    VALUE '00'.
010900 77  WS-WHT-STATUS           PIC XX    VALUE '00'.
011000 77  WS-BLK-STATUS           PIC XX    VALUE '00'.
011100 77  WS-URH-STATUS           PIC XX    VALUE '00'.
011200 77  WS-RES-STATUS           PIC XX    VALUE '00'.
011300 77  WS-RPT-STATUS           PIC XX    VALUE '00'.
011400 77  WS-EOF-REQUEST-SW       PIC X     VALUE 'N'.
011500     88  EOF-REQUEST         VALUE 'Y'.
011600 77  WS-EOF-LOAD-SW          PIC X     VALUE 'N'.
011700     88  EOF-LOAD            VALUE 'Y'.
011800 77  WS-DONE-SW              PIC X     VALUE 'N'.
011900     88  REQUEST-DONE        VALUE 'Y'.
012000 77  WHT-CNTR                PIC 9(4)  COMP VALUE ZERO.
012100 77  BLK-CNTR                PIC 9(4)  COMP VALUE ZERO.
012200 77  URH-CNTR                PIC 9(4)  COMP VALUE ZERO.
012300 77  URH-SEARCH-IX           PIC 9(4)  COMP VALUE ZERO.
012400 77  WS-NEXT-URH-ID          PIC 9(6)  VALUE ZERO.
012500 77  WS-NEXT-LST-ID          PIC 9(6)  VALUE ZERO.
012600 77  WS-LINE-COUNT           PIC S9(4) COMP VALUE ZERO.
012700 77  WS-PAGE-COUNT           PIC S9(4) COMP VALUE ZERO.
012800 77  WS-PAGE-LEN             PIC S9(4) COMP VALUE 55.
012900 77  WS-CNT-READ             PIC 9(7)  COMP VALUE ZERO.
013000 77  WS-CNT-WRITTEN          PIC 9(7)  COMP VALUE ZERO.
013100 77  WS-CNT-LEGIT            PIC 9(7)  COMP VALUE ZERO.
013200 77  WS-CNT-SUSPECT          PIC 9(7)  COMP VALUE ZERO.
013300 77  WS-CNT-UNKNOWN          PIC 9(7)  COMP VALUE ZERO.
013400 77  WS-CNT-SRC-LIST         PIC 9(7)  COMP VALUE ZERO.
013500 77  WS-CNT-SRC-CACHE        PIC 9(7)  COMP VALUE ZERO.
013600 77  WS-CNT-SRC-RULES        PIC 9(7)  COMP VALUE ZERO.
013700 77  WS-CNT-SRC-TI           PIC 9(7)  COMP VALUE ZERO.
013800 77  WS-CNT-SRC-IA           PIC 9(7)  COMP VALUE ZERO.
013900 77  WS-CNT-BLK-ADD          PIC 9(7)  COMP VALUE ZERO.
014000 77  WS-CNT-WHT-ADD          PIC 9(7)  COMP VALUE ZERO.
014100 77  WS-NORMALIZED-URL       PIC X(200) VALUE SPACES.
014200 77  WS-NORM-HOST            PIC X(80)  VALUE SPACES.
014300 77  WS-BASE-DOMAIN          PIC X(80)  VALUE SPACES.
014400 77  WS-MATCH-VALUE          PIC X(200) VALUE SPACES.
014500 77  WS-RULE-SCORE           PIC S9(4) COMP VALUE ZERO.
014600 77  WS-RULE-VERDICT         PIC X(8)  VALUE SPACES.
014700 77  WS-RULE-HITS            PIC X(120) VALUE SPACES.
014800 77  WS-SHADOW-SCORE         PIC S9(4) COMP VALUE ZERO.
014900 77  WS-SHADOW-VERDICT       PIC X(8)  VALUE SPACES.
015000 77  WS-SHADOW-HITS          PIC X(120) VALUE SPACES.
015100 77  WS-AGT-SCORE            PIC S9(4) COMP VALUE ZERO.
015200 77  WS-AGT-VERDICT          PIC X(8)  VALUE SPACES.
015300 77  WS-AGT-SOURCE           PIC X(12) VALUE SPACES.
015400 77  WS-AGT-HITS             PIC X(120) VALUE SPACES.
015500 77  WS-AGT-EVIDENCE         PIC X(200) VALUE SPACES.
015600 77  WS-FINAL-VERDICT        PIC X(8)  VALUE SPACES.
015700 77  WS-FINAL-SCORE          PIC S9(4) COMP VALUE ZERO.
015800 77  WS-FINAL-SOURCE         PIC X(12) VALUE SPACES.
015900 77  WS-FINAL-HITS           PIC X(120) VALUE SPACES.
016000 77  WS-FINAL-EVIDENCE       PIC X(200) VALUE SPACES.
016100     EJECT
016200*    date and time work areas - Y2K widened per 11/09/98 change   !@01A
016300 01  WS-DATE8                PIC 9(8)  VALUE ZERO.
016400 01  WS-DATE8-R REDEFINES WS-DATE8.
016500     05  WS-D8-YY            PIC 9(4).
016600     05  WS-D8-MM            PIC 9(2).
016700     05  WS-D8-DD            PIC 9(2).
016800 01  WS-TIME8                PIC 9(8)  VALUE ZERO.
016900 01  WS-TIME8-R REDEFINES WS-TIME8.
017000     05  WS-T8-HH            PIC 9(2).
017100     05  WS-T8-MN            PIC 9(2).
017200     05  WS-T8-SS            PIC 9(2).
017300     05  WS-T8-HH100         PIC 9(2).
017400 01  WS-CURRENT-STAMP.
017500     05  WS-CS-YY            PIC 9(4).
017600     05  FILLER              PIC X VALUE '-'.
017700     05  WS-CS-MM            PIC 9(2).
017800     05  FILLER              PIC X VALUE '-'.
017900     05  WS-CS-DD            PIC 9(2).
018000     05  FILLER              PIC X VALUE ' '.
018100     05  WS-CS-HH            PIC 9(2).
018200     05  FILLER              PIC X VALUE ':'.
018300     05  WS-CS-MN            PIC 9(2).
018400     05  FILLER              PIC X VALUE ':'.
018500     05  WS-CS-SS            PIC 9(2).
018600*    evidence scratch pad, split for message-prefix building
018700 01  WS-EVIDENCE-WORK.
018800     05  WS-EVIDENCE-WORK-X  PIC X(200).
018900 01  WS-EVIDENCE-WORK-R REDEFINES WS-EVIDENCE-WORK.
019000     05  WS-EW-PREFIX        PIC X(40).
019100     05  FILLER              PIC X(160).
019200     EJECT
019300*    in-memory whitelist and blacklist tables, loaded once at
019400*    the start of the run and searched for every request.
019500 01  WHITELIST-TABLE.
019600     05  WHT-TAB OCCURS 0 TO 0500 TIMES
019700                  DEPENDING ON WHT-CNTR
019800                  INDEXED BY WHT-IDX.
019900         COPY USCLST.
020000 01  BLACKLIST-TABLE.
020100     05  BLK-TAB OCCURS 0 TO 0500 TIMES
020200                  DEPENDING ON BLK-CNTR
020300                  INDEXED BY BLK-IDX.
020400         COPY USCLST.
020500 01  URL-HISTORY-TABLE.
020600     05  URH-TAB OCCURS 0 TO 2000 TIMES
020700                  DEPENDING ON URH-CNTR
020800                  INDEXED BY URH-IDX.
020900         COPY USCHST.
021000     EJECT
021100*    control report layout - 132 column print image
021200 01  RPT-TITLE.
021300     05  FILLER              PIC X VALUE '1'.
021400     05  FILLER              PIC X(38)
021500             VALUE 'VALORES A RECEBER - URL SCREEN REPORT'.
021600     05  FILLER              PIC X(4)  VALUE SPACES.
021700     05  RPT-TITLE-STAMP     PIC X(19).
021800     05  FILLER              PIC X(69) VALUE SPACES.
021900 01  RPT-COL-HEADING.
022000     05  FILLER              PIC X VALUE SPACE.
022100     05  FILLER              PIC X(10) VALUE 'REQUEST-ID'.
022200     05  FILLER              PIC X(2)  VALUE SPACES.
022300     05  FILLER              PIC X(8)  VALUE 'VERDICT '.
022400     05  FILLER              PIC X(2)  VALUE SPACES.
022500     05  FILLER              PIC X(5)  VALUE 'SCORE'.
022600     05  FILLER              PIC X(2)  VALUE SPACES.
022700     05  FILLER              PIC X(12) VALUE 'SOURCE      '.
022800     05  FILLER              PIC X(2)  VALUE SPACES.
022900     05  FILLER              PIC X(30) VALUE 'BASE DOMAIN'.
023000     05  FILLER              PIC X(58) VALUE SPACES.
023100 01  RPT-DETAIL.
023200     05  FILLER              PIC X     VALUE SPACE.
023300     05  RPT-D-REQID         PIC X(10).
023400     05  FILLER              PIC X(2)  VALUE SPACES.
023500     05  RPT-D-VERDICT       PIC X(8).
023600     05  FILLER              PIC X(2)  VALUE SPACES.
023700     05  RPT-D-SCORE         PIC ZZ9.
023800     05  FILLER              PIC X(4)  VALUE SPACES.
023900     05  RPT-D-SOURCE        PIC X(12).
024000     05  FILLER              PIC X(2)  VALUE SPACES.
024100     05  RPT-D-DOMAIN        PIC X(30).
024200     05  FILLER              PIC X(58) VALUE SPACES.
024300 01  RPT-TOTALS-LINE.
024400     05  FILLER              PIC X     VALUE SPACE.
024500     05  RPT-T-LABEL         PIC X(38).
024600     05  FILLER              PIC X(2)  VALUE SPACES.
024700     05  RPT-T-VALUE         PIC ZZZ,ZZ9.
024800     05  FILLER              PIC X(84) VALUE SPACES.
024900     EJECT
025000 LINKAGE SECTION.
025100 01  LK-NOT-USED             PIC X.
025200 TITLE 'USCMAIN - MAIN LINE'.
025300 PROCEDURE DIVISION.
025400 0000-MAINLINE.
025500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
025600     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT
025700         UNTIL EOF-REQUEST.
025800     PERFORM 9000-TERMINATE THRU 9000-EXIT.
025900     GOBACK.
026000     EJECT
026100 TITLE 'INITIALIZATION'.
026200 1000-INITIALIZE.
026300     ACCEPT WS-DATE8 FROM DATE YYYYMMDD.
026400     ACCEPT WS-TIME8 FROM TIME.
026500     MOVE WS-D8-YY TO WS-CS-YY.
026600     MOVE WS-D8-MM TO WS-CS-MM.
026700     MOVE WS-D8-DD TO WS-CS-DD.
026800     MOVE WS-T8-HH TO WS-CS-HH.
026900     MOVE WS-T8-MN TO WS-CS-MN.
027000     MOVE WS-T8-SS TO WS-CS-SS.
027100     OPEN INPUT WHITELIST-FILE.
027200     PERFORM 1010-LOAD-WHITELIST THRU 1010-EXIT
027300         UNTIL EOF-LOAD.
027400     CLOSE WHITELIST-FILE.
027500     MOVE 'N' TO WS-EOF-LOAD-SW.
027600     OPEN INPUT BLACKLIST-FILE.
027700     PERFORM 1020-LOAD-BLACKLIST THRU 1020-EXIT
027800         UNTIL EOF-LOAD.
027900     CLOSE BLACKLIST-FILE.
028000     MOVE 'N' TO WS-EOF-LOAD-SW.
028100     OPEN INPUT URL-HISTORY-FILE.
028200     PERFORM 1030-LOAD-HISTORY THRU 1030-EXIT
028300         UNTIL EOF-LOAD.
028400     CLOSE URL-HISTORY-FILE.
028500     OPEN INPUT CHECK-REQUEST-FILE.
028600     OPEN OUTPUT CHECK-RESULT-FILE.
028700     OPEN OUTPUT RUN-REPORT-FILE.
028800     PERFORM 1090-PRINT-HEADING THRU 1090-EXIT.
028900     READ CHECK-REQUEST-FILE
029000         AT END MOVE 'Y' TO WS-EOF-REQUEST-SW
029100     END-READ.
029200 1000-EXIT.
029300     EXIT.
029400 1010-LOAD-WHITELIST.
029500     READ WHITELIST-FILE INTO WHT-TAB (WHT-CNTR + 1)
029600         AT END MOVE 'Y' TO WS-EOF-LOAD-SW
029700         NOT AT END
029800             ADD 1 TO WHT-CNTR
029900             IF LST-ID (WHT-CNTR) OF WHT-TAB > WS-NEXT-LST-ID
030000                 MOVE LST-ID (WHT-CNTR) OF WHT-TAB
030100                     TO WS-NEXT-LST-ID
030200             END-IF
030300     END-READ.
030400 1010-EXIT.
030500     EXIT.
030600 1020-LOAD-BLACKLIST.
030700     READ BLACKLIST-FILE INTO BLK-TAB (BLK-CNTR + 1)
030800         AT END MOVE 'Y' TO WS-EOF-LOAD-SW
030900         NOT AT END
031000             ADD 1 TO BLK-CNTR
031100             IF LST-ID (BLK-CNTR) OF BLK-TAB > WS-NEXT-LST-ID
031200                 MOVE LST-ID (BLK-CNTR) OF BLK-TAB
031300                     TO WS-NEXT-LST-ID
031400             END-IF
031500     END-READ.
031600 1020-EXIT.
031700     EXIT.
031800 1030-LOAD-HISTORY.
031900     READ URL-HISTORY-FILE INTO URH-TAB (URH-CNTR + 1)
032000         AT END MOVE 'Y' TO WS-EOF-LOAD-SW
032100         NOT AT END
032200             ADD 1 TO URH-CNTR
032300             IF URH-ID (URH-CNTR) OF URH-TAB > WS-NEXT-URH-ID
032400                 MOVE URH-ID (URH-CNTR) OF URH-TAB
032500                     TO WS-NEXT-URH-ID
032600             END-IF
032700     END-READ.
032800 1030-EXIT.
032900     EXIT.
033000 1090-PRINT-HEADING.
033100     ADD 1 TO WS-PAGE-COUNT.
033200     MOVE WS-CURRENT-STAMP TO RPT-TITLE-STAMP.
033300     WRITE RUN-REPORT-RECORD FROM RPT-TITLE
033400         AFTER ADVANCING PAGE.
033500     WRITE RUN-REPORT-RECORD FROM RPT-COL-HEADING
033600         AFTER ADVANCING 2 LINES.
033700     MOVE ZERO TO WS-LINE-COUNT.
033800 1090-EXIT.
033900     EXIT.
034000     EJECT
034100 TITLE 'PER-REQUEST SCREENING PIPELINE'.
034200 2000-PROCESS-REQUESTS.
034300     ADD 1 TO WS-CNT-READ.
034400     MOVE 'N' TO WS-DONE-SW.
034500     MOVE SPACES TO WS-FINAL-HITS WS-FINAL-EVIDENCE.
034600     CALL 'USCNORM' USING REQ-RAW-INPUT,
034700                           WS-NORMALIZED-URL,
034800                           WS-NORM-HOST.
034900     CALL 'USCDOM' USING 'BD', WS-NORM-HOST,
035000                          WS-BASE-DOMAIN.
035100     PERFORM 2100-CHECK-WHITELIST THRU 2100-EXIT.
035200     IF REQUEST-DONE
035300         GO TO 2000-WRITE-OUTPUT
035400     END-IF.
035500     PERFORM 2200-CHECK-BLACKLIST THRU 2200-EXIT.
035600     IF REQUEST-DONE
035700         GO TO 2000-WRITE-OUTPUT
035800     END-IF.
035900     PERFORM 2300-CHECK-CACHE THRU 2300-EXIT.
036000     IF REQUEST-DONE
036100         GO TO 2000-WRITE-OUTPUT
036200     END-IF.
036300     PERFORM 2400-RUN-RULES THRU 2400-EXIT.
036400     IF REQUEST-DONE
036500         GO TO 2000-WRITE-OUTPUT
036600     END-IF.
036700     PERFORM 2500-RUN-AI-AGENT THRU 2500-EXIT.
036800 2000-WRITE-OUTPUT.
036900     PERFORM 2600-WRITE-RESULT THRU 2600-EXIT.
037000     PERFORM 2700-PRINT-DETAIL THRU 2700-EXIT.
037100 2000-READ-NEXT.
037200     READ CHECK-REQUEST-FILE
037300         AT END MOVE 'Y' TO WS-EOF-REQUEST-SW
037400     END-READ.
037500 2000-EXIT.
037600     EXIT.
037700     EJECT
037800 2100-CHECK-WHITELIST.
037900     CALL 'USCLIST' USING WHT-CNTR, WHT-TAB,
038000                           WS-NORMALIZED-URL, WS-NORM-HOST,
038100                           WS-DONE-SW, WS-MATCH-VALUE.
038200     IF REQUEST-DONE
038300         MOVE 'LEGIT   ' TO WS-FINAL-VERDICT
038400         MOVE 10 TO WS-FINAL-SCORE
038500         MOVE 'LIST' TO WS-FINAL-SOURCE
038600         MOVE 'WHITELIST_HIT' TO WS-FINAL-HITS
038700         STRING 'MATCHED WHITELIST VALUE: '
038800                WS-MATCH-VALUE DELIMITED BY SIZE
038900                INTO WS-FINAL-EVIDENCE
039000         PERFORM 2900-UPSERT-HISTORY THRU 2900-EXIT
039100     END-IF.
039200 2100-EXIT.
039300     EXIT.
039400 2200-CHECK-BLACKLIST.
039500     CALL 'USCLIST' USING BLK-CNTR, BLK-TAB,
039600                           WS-NORMALIZED-URL, WS-NORM-HOST,
039700                           WS-DONE-SW, WS-MATCH-VALUE.
039800     IF REQUEST-DONE
039900         MOVE 'SUSPECT ' TO WS-FINAL-VERDICT
040000         MOVE 90 TO WS-FINAL-SCORE
040100         MOVE 'LIST' TO WS-FINAL-SOURCE
040200         MOVE 'BLACKLIST_HIT' TO WS-FINAL-HITS
040300         STRING 'MATCHED BLACKLIST VALUE: '
040400                WS-MATCH-VALUE DELIMITED BY SIZE
040500                INTO WS-FINAL-EVIDENCE
040600         PERFORM 2900-UPSERT-HISTORY THRU 2900-EXIT
040700     END-IF.
040800 2200-EXIT.
040900     EXIT.
041000 2300-CHECK-CACHE.
041100     MOVE 'N' TO WS-DONE-SW.
041200     SET URH-IDX TO 1.
041300     SEARCH URH-TAB
041400         AT END
041500             CONTINUE
041600         WHEN URH-NORMALIZED-URL (URH-IDX) OF URH-TAB
041700                 = WS-NORMALIZED-URL
041800             MOVE 'Y' TO WS-DONE-SW
041900             MOVE URH-LAST-STATUS (URH-IDX) OF URH-TAB
042000                 TO WS-FINAL-VERDICT
042100             MOVE URH-LAST-SCORE (URH-IDX) OF URH-TAB
042200                 TO WS-FINAL-SCORE
042300             MOVE 'CACHE' TO WS-FINAL-SOURCE
042400             MOVE 'CACHE_HIT' TO WS-FINAL-HITS
042500             MOVE 'PREVIOUS RECORD FOUND'
042600                 TO WS-FINAL-EVIDENCE
042700     END-SEARCH.
042800 2300-EXIT.
042900     EXIT.
043000 2400-RUN-RULES.
043100     CALL 'USCRULE' USING WS-NORMALIZED-URL, WS-NORM-HOST,
043200                           WS-RULE-SCORE, WS-RULE-VERDICT,
043300                           WS-RULE-HITS.
043400     CALL 'USCRULW' USING WS-NORMALIZED-URL, WS-NORM-HOST,
043500                           WS-SHADOW-SCORE, WS-SHADOW-VERDICT,
043600                           WS-SHADOW-HITS.
043700     IF WS-RULE-VERDICT NOT = 'UNKNOWN '
043800         MOVE 'Y' TO WS-DONE-SW
043900         MOVE WS-RULE-VERDICT TO WS-FINAL-VERDICT
044000         MOVE WS-RULE-SCORE TO WS-FINAL-SCORE
044100         MOVE 'RULES' TO WS-FINAL-SOURCE
044200         MOVE WS-RULE-HITS TO WS-FINAL-HITS
044300         MOVE 'RULES ENGINE DECISION' TO WS-FINAL-EVIDENCE
044400         PERFORM 2900-UPSERT-HISTORY THRU 2900-EXIT
044500         IF WS-FINAL-VERDICT = 'SUSPECT '
044600             MOVE 'RULES ENGINE MARKED SUSPECT'
044700                 TO WS-EW-PREFIX
044800             PERFORM 2800-APPEND-BLACKLIST THRU 2800-EXIT
044900         END-IF
045000         IF WS-FINAL-VERDICT = 'LEGIT   '
045100             MOVE 'RULES ENGINE CONFIRMED LEGIT'
045200                 TO WS-EW-PREFIX
045300             PERFORM 2850-APPEND-WHITELIST THRU 2850-EXIT
045400         END-IF
045500     ELSE
045600         MOVE 'N' TO WS-DONE-SW
045700     END-IF.
045800 2400-EXIT.
045900     EXIT.
046000 2500-RUN-AI-AGENT.
046100     CALL 'USCAGNT' USING WS-NORMALIZED-URL, WS-NORM-HOST,
046200                           ZERO, WS-AGT-VERDICT,
046300                           WS-AGT-SCORE, WS-AGT-SOURCE,
046400                           WS-AGT-HITS, WS-AGT-EVIDENCE.
046500     MOVE WS-AGT-VERDICT TO WS-FINAL-VERDICT.
046600     MOVE WS-AGT-SCORE TO WS-FINAL-SCORE.
046700     MOVE WS-AGT-SOURCE TO WS-FINAL-SOURCE.
046800     MOVE WS-AGT-HITS TO WS-FINAL-HITS.
046900     MOVE WS-AGT-EVIDENCE TO WS-FINAL-EVIDENCE.
047000     PERFORM 2900-UPSERT-HISTORY THRU 2900-EXIT.
047100     IF WS-FINAL-VERDICT = 'SUSPECT '
047200         MOVE 'AI AGENT MARKED SUSPECT' TO WS-EW-PREFIX
047300         PERFORM 2800-APPEND-BLACKLIST THRU 2800-EXIT
047400     END-IF.
047500     IF WS-FINAL-VERDICT = 'LEGIT   '
047600         MOVE 'AI AGENT CONFIRMED LEGIT' TO WS-EW-PREFIX
047700         PERFORM 2850-APPEND-WHITELIST THRU 2850-EXIT
047800     END-IF.
047900 2500-EXIT.
048000     EXIT.
048100     EJECT
048200 2600-WRITE-RESULT.
048300     MOVE REQ-ID TO RES-REQ-ID.
048400     MOVE WS-FINAL-VERDICT TO RES-VERDICT.
048500     MOVE WS-FINAL-SCORE TO RES-SCORE.
048600     MOVE WS-FINAL-SOURCE TO RES-SOURCE.
048700     MOVE WS-NORMALIZED-URL TO RES-NORMALIZED-URL.
048800     MOVE WS-NORM-HOST TO RES-DOMAIN.
048900     MOVE WS-FINAL-HITS TO RES-RULE-HITS.
049000     MOVE WS-FINAL-EVIDENCE TO RES-EVIDENCE.
049100     WRITE CHECK-RESULT-RECORD.
049200     ADD 1 TO WS-CNT-WRITTEN.
049300     EVALUATE WS-FINAL-VERDICT
049400         WHEN 'LEGIT   ' ADD 1 TO WS-CNT-LEGIT
049500         WHEN 'SUSPECT ' ADD 1 TO WS-CNT-SUSPECT
049600         WHEN OTHER      ADD 1 TO WS-CNT-UNKNOWN
049700     END-EVALUATE.
049800     EVALUATE WS-FINAL-SOURCE
049900         WHEN 'LIST'         ADD 1 TO WS-CNT-SRC-LIST
050000         WHEN 'CACHE'        ADD 1 TO WS-CNT-SRC-CACHE
050100         WHEN 'RULES'        ADD 1 TO WS-CNT-SRC-RULES
050200         WHEN 'THREAT_INTEL' ADD 1 TO WS-CNT-SRC-TI
050300         WHEN 'IA'           ADD 1 TO WS-CNT-SRC-IA
050400     END-EVALUATE.
050500 2600-EXIT.
050600     EXIT.
050700 2700-PRINT-DETAIL.
050800     IF WS-DETAIL-LISTING-OFF
050900         GO TO 2700-EXIT
051000     END-IF.
051100     IF WS-LINE-COUNT >= WS-PAGE-LEN
051200         PERFORM 1090-PRINT-HEADING THRU 1090-EXIT
051300     END-IF.
051400     MOVE REQ-ID TO RPT-D-REQID.
051500     MOVE WS-FINAL-VERDICT TO RPT-D-VERDICT.
051600     MOVE WS-FINAL-SCORE TO RPT-D-SCORE.
051700     MOVE WS-FINAL-SOURCE TO RPT-D-SOURCE.
051800     MOVE WS-BASE-DOMAIN TO RPT-D-DOMAIN.
051900     WRITE RUN-REPORT-RECORD FROM RPT-DETAIL
052000         AFTER ADVANCING 1 LINE.
052100     ADD 1 TO WS-LINE-COUNT.
052200 2700-EXIT.
052300     EXIT.
052400     EJECT
052500 2800-APPEND-BLACKLIST.
052600     ADD 1 TO WS-NEXT-LST-ID.
052700     ADD 1 TO BLK-CNTR.
052800     MOVE WS-NEXT-LST-ID TO LST-ID (BLK-CNTR) OF BLK-TAB.
052900     MOVE 'URL   ' TO LST-TYPE (BLK-CNTR) OF BLK-TAB.
053000     MOVE WS-NORMALIZED-URL TO LST-VALUE (BLK-CNTR) OF BLK-TAB.
053100     MOVE 'Y' TO LST-ACTIVE (BLK-CNTR) OF BLK-TAB.
053200     MOVE WS-EW-PREFIX TO LST-REASON (BLK-CNTR) OF BLK-TAB.
053300     MOVE WS-CURRENT-STAMP TO LST-CREATED (BLK-CNTR) OF BLK-TAB.
053400     ADD 1 TO WS-CNT-BLK-ADD.
053500 2800-EXIT.
053600     EXIT.
053700 2850-APPEND-WHITELIST.
053800     ADD 1 TO WS-NEXT-LST-ID.
053900     ADD 1 TO WHT-CNTR.
054000     MOVE WS-NEXT-LST-ID TO LST-ID (WHT-CNTR) OF WHT-TAB.
054100     MOVE 'URL   ' TO LST-TYPE (WHT-CNTR) OF WHT-TAB.
054200     MOVE WS-NORMALIZED-URL TO LST-VALUE (WHT-CNTR) OF WHT-TAB.
054300     MOVE 'Y' TO LST-ACTIVE (WHT-CNTR) OF WHT-TAB.
054400     MOVE WS-EW-PREFIX TO LST-REASON (WHT-CNTR) OF WHT-TAB.
054500     MOVE WS-CURRENT-STAMP TO LST-CREATED (WHT-CNTR) OF WHT-TAB.
054600     ADD 1 TO WS-CNT-WHT-ADD.
054700 2850-EXIT.
054800     EXIT.
054900 2900-UPSERT-HISTORY.
055000     IF WS-FINAL-SCORE < 0
055100         MOVE ZERO TO WS-FINAL-SCORE
055200     END-IF.
055300     IF WS-FINAL-SCORE > 100
055400         MOVE 100 TO WS-FINAL-SCORE
055500     END-IF.
055600     SET URH-IDX TO 1.
055700     SEARCH URH-TAB
055800         AT END
055900             ADD 1 TO URH-CNTR
056000             ADD 1 TO WS-NEXT-URH-ID
056100             SET URH-IDX TO URH-CNTR
056200             MOVE WS-NEXT-URH-ID TO URH-ID (URH-IDX) OF URH-TAB
056300             MOVE WS-NORMALIZED-URL
056400                 TO URH-NORMALIZED-URL (URH-IDX) OF URH-TAB
056500             MOVE WS-NORM-HOST
056600                 TO URH-DOMAIN (URH-IDX) OF URH-TAB
056700             MOVE WS-CURRENT-STAMP
056800                 TO URH-FIRST-SEEN (URH-IDX) OF URH-TAB
056900             MOVE WS-CURRENT-STAMP
057000                 TO URH-LAST-SEEN (URH-IDX) OF URH-TAB
057100             MOVE WS-FINAL-VERDICT
057200                 TO URH-LAST-STATUS (URH-IDX) OF URH-TAB
057300             MOVE WS-FINAL-SCORE
057400                 TO URH-LAST-SCORE (URH-IDX) OF URH-TAB
057500         WHEN URH-NORMALIZED-URL (URH-IDX) OF URH-TAB
057600                 = WS-NORMALIZED-URL
057700             MOVE WS-CURRENT-STAMP
057800                 TO URH-LAST-SEEN (URH-IDX) OF URH-TAB
057900             MOVE WS-FINAL-VERDICT
058000                 TO URH-LAST-STATUS (URH-IDX) OF URH-TAB
058100             MOVE WS-FINAL-SCORE
058200                 TO URH-LAST-SCORE (URH-IDX) OF URH-TAB
058300     END-SEARCH.
058400 2900-EXIT.
058500     EXIT.
058600     EJECT
058700 TITLE 'END OF RUN - TOTALS AND FILE REWRITE'.
058800 9000-TERMINATE.
058900     PERFORM 9100-PRINT-TOTALS THRU 9100-EXIT.
059000     CLOSE CHECK-REQUEST-FILE CHECK-RESULT-FILE RUN-REPORT-FILE.
059100     OPEN OUTPUT WHITELIST-FILE.
059200     PERFORM 9200-REWRITE-WHITELIST THRU 9200-EXIT
059300         VARYING WHT-IDX FROM 1 BY 1
059400         UNTIL WHT-IDX > WHT-CNTR.
059500     CLOSE WHITELIST-FILE.
059600     OPEN OUTPUT BLACKLIST-FILE.
059700     PERFORM 9300-REWRITE-BLACKLIST THRU 9300-EXIT
059800         VARYING BLK-IDX FROM 1 BY 1
059900         UNTIL BLK-IDX > BLK-CNTR.
060000     CLOSE BLACKLIST-FILE.
060100     OPEN OUTPUT URL-HISTORY-FILE.
060200     PERFORM 9400-REWRITE-HISTORY THRU 9400-EXIT
060300         VARYING URH-IDX FROM 1 BY 1
060400         UNTIL URH-IDX > URH-CNTR.
060500     CLOSE URL-HISTORY-FILE.
060600 9000-EXIT.
060700     EXIT.
060800 9200-REWRITE-WHITELIST.
060900     WRITE WHITELIST-RECORD FROM WHT-TAB (WHT-IDX).
061000 9200-EXIT.
061100     EXIT.
061200 9300-REWRITE-BLACKLIST.
061300     WRITE BLACKLIST-RECORD FROM BLK-TAB (BLK-IDX).
061400 9300-EXIT.
061500     EXIT.
061600 9400-REWRITE-HISTORY.
061700     WRITE URL-HISTORY-RECORD FROM URH-TAB (URH-IDX).
061800 9400-EXIT.
061900     EXIT.
062000 9100-PRINT-TOTALS.
062100     MOVE 'RECORDS READ' TO RPT-T-LABEL.
062200     MOVE WS-CNT-READ TO RPT-T-VALUE.
062300     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
062400         AFTER ADVANCING 3 LINES.
062500     MOVE 'RESULTS WRITTEN' TO RPT-T-LABEL.
062600     MOVE WS-CNT-WRITTEN TO RPT-T-VALUE.
062700     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
062800         AFTER ADVANCING 1 LINE.
062900     MOVE 'VERDICT - LEGIT' TO RPT-T-LABEL.
063000     MOVE WS-CNT-LEGIT TO RPT-T-VALUE.
063100     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
063200         AFTER ADVANCING 1 LINE.
063300     MOVE 'VERDICT - SUSPECT' TO RPT-T-LABEL.
063400     MOVE WS-CNT-SUSPECT TO RPT-T-VALUE.
063500     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
063600         AFTER ADVANCING 1 LINE.
063700     MOVE 'VERDICT - UNKNOWN' TO RPT-T-LABEL.
063800     MOVE WS-CNT-UNKNOWN TO RPT-T-VALUE.
063900     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
064000         AFTER ADVANCING 1 LINE.
064100     MOVE 'SOURCE - LIST' TO RPT-T-LABEL.
064200     MOVE WS-CNT-SRC-LIST TO RPT-T-VALUE.
064300     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
064400         AFTER ADVANCING 1 LINE.
064500     MOVE 'SOURCE - CACHE' TO RPT-T-LABEL.
064600     MOVE WS-CNT-SRC-CACHE TO RPT-T-VALUE.
064700     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
064800         AFTER ADVANCING 1 LINE.
064900     MOVE 'SOURCE - RULES' TO RPT-T-LABEL.
065000     MOVE WS-CNT-SRC-RULES TO RPT-T-VALUE.
065100     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
065200         AFTER ADVANCING 1 LINE.
065300     MOVE 'SOURCE - THREAT_INTEL' TO RPT-T-LABEL.
065400     MOVE WS-CNT-SRC-TI TO RPT-T-VALUE.
065500     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
065600         AFTER ADVANCING 1 LINE.
065700     MOVE 'SOURCE - IA' TO RPT-T-LABEL.
065800     MOVE WS-CNT-SRC-IA TO RPT-T-VALUE.
065900     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
066000         AFTER ADVANCING 1 LINE.
066100     MOVE 'BLACKLIST ENTRIES ADDED' TO RPT-T-LABEL.
066200     MOVE WS-CNT-BLK-ADD TO RPT-T-VALUE.
066300     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
066400         AFTER ADVANCING 1 LINE.
066500     MOVE 'WHITELIST ENTRIES ADDED' TO RPT-T-LABEL.
066600     MOVE WS-CNT-WHT-ADD TO RPT-T-VALUE.
066700     WRITE RUN-REPORT-RECORD FROM RPT-TOTALS-LINE
066800         AFTER ADVANCING 1 LINE.
066900 9100-EXIT.
067000     EXIT.
