000100*===============================================================
000200*    COPYBOOK    :  USCHST
000300*    DESCRIPTION :  URL-HISTORY RECORD - THE SCORING "CACHE".
000400*                   LOGICALLY KEYED BY URH-NORMALIZED-URL BUT KEPT
000500*                   AS A LINE-SEQUENTIAL FILE, LOADED INTO A TABLE
000600*                   AND SEARCHED IN MEMORY.
000700*    USED BY     :  USCMAIN (FD URL-HISTORY-FILE, IN-MEMORY TABLE)
000800*===============================================================
000900*    CHANGE LOG
001000*    ----------
001100*    03/09/94  DHOLLY    INITIAL COPY.
001200*    11/09/98  RSANTOS   ADDED TRAILING FILLER PER SHOP STANDARD.
001300*    02/10/03  MSILVA    WIDENED TO PRODUCTION WIDTH - ADDED A    !@02A
001400*                        HIT COUNTER AND LAST-SOURCE SO THE RUN   !@02A
001500*                        REPORT CAN SHOW HOW OFTEN A CACHED HOST  !@02A
001600*                        COMES BACK AND WHO LAST SCORED IT.       !@02A
001700*---------------------------------------------------------------
001800    10  URH-ID                      PIC 9(06).
001900    10  URH-NORMALIZED-URL          PIC X(200).
002000    10  URH-DOMAIN                  PIC X(80).
002100    10  URH-FIRST-SEEN              PIC X(19).
002200    10  URH-FIRST-SEEN-R REDEFINES URH-FIRST-SEEN.
002300        15  URH-FIRST-SEEN-DATE     PIC X(10).
002400        15  URH-FIRST-SEEN-TIME     PIC X(08).
002500        15  FILLER                  PIC X(01).
002600    10  URH-LAST-SEEN               PIC X(19).
002700    10  URH-LAST-STATUS             PIC X(08).
002800        88  URH-STATUS-LEGIT        VALUE 'LEGIT'.
002900        88  URH-STATUS-SUSPECT      VALUE 'SUSPECT'.
003000        88  URH-STATUS-UNKNOWN      VALUE 'UNKNOWN'.
003100    10  URH-LAST-SCORE              PIC 9(03).
003200    10  URH-HIT-COUNT               PIC 9(05).
003300    10  URH-LAST-SOURCE             PIC X(12).
003400    10  URH-RESERVED                PIC X(20).
003500    10  FILLER                      PIC X(20).
