000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200*===============================================================
000300* LAST UPDATE ON 02 OCT 2003 AT 09:45:00 BY  MSILVA   VER 03
000400* LAST UPDATE ON 15 JUN 1995 AT 08:00:00 BY  DHOLLY   VER 01
000500*===============================================================
000600 ID DIVISION.
000700 PROGRAM-ID. USCTHRT.
000800 AUTHOR. D-HOLLY.
000900 INSTALLATION. VALORES-A-RECEBER FRAUD CONTROL UNIT.
001000*
001100*    Reputation pass for a normalized URL and host.  Step one
001200*    is the old "VIRUSTOTAL STUB" scam-signature scan, kept
001300*    from the days a real feed was still being negotiated with
001400*    the vendor and never replaced.  When the signature scan
001500*    is silent the module falls through a fixed order of local
001600*    typosquat and trusted-domain heuristics, first match wins.
001700*    Called by USCAGNT; never called directly by USCMAIN.
001800*
001900 DATE-WRITTEN. 15 JUN 1995.
002000 DATE-COMPILED.
002100 SECURITY.  VALORES-A-RECEBER FRAUD CONTROL - INTERNAL USE.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    15/06/95  DHOLLY    INITIAL VERSION - SIGNATURE SCAN AND
002600*                        THE CAIXA / RECEITA TYPOSQUAT CHECKS.
002700*    11/09/98  RSANTOS   Y2K REVIEW - NO DATE FIELDS IN THIS      !@01A
002800*                        MODULE, NO CHANGE REQUIRED.
002900*    30/04/01  MSILVA    ADDED WHATSAPP TYPOSQUAT AND SUSPICIOUS  !@02A
003000*                        PATTERN CHECKS, WIDENED TRUSTED LIST.
003100*    02/10/03  MSILVA    AUDIT FINDING TKT#4471 - THE HARD-CODED  !@03A
003200*                        LENGTH GUARDING THE WWW.EXAMPLE.ORG      !@03A
003300*                        TRUSTED-DOMAIN CHECK WAS 16, BUT THE     !@03A
003400*                        LITERAL IS ONLY 15 BYTES LONG, SO THE    !@03A
003500*                        GENUINE HOST COULD NEVER MATCH.          !@03A
003600*---------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     CLASS DOT-CHAR IS '.'.
004300 EJECT
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 77  WS-PGM-NAME             PIC X(8) VALUE 'USCTHRT'.
004700 77  WS-URL-LEN              PIC 9(4) COMP VALUE ZERO.
004800 77  WS-HOST-LEN             PIC 9(4) COMP VALUE ZERO.
004900 77  WS-SCAN-LEN             PIC 9(4) COMP VALUE ZERO.
005000 77  WS-LIT-LEN              PIC 9(2) COMP VALUE ZERO.
005100 77  WS-CHAR-IX              PIC 9(4) COMP VALUE ZERO.
005200 77  WS-TAB-IX               PIC 9(4) COMP VALUE ZERO.
005300 77  WS-YES-NO-SW            PIC X VALUE 'N'.
005400     88  WS-ANSWER-YES              VALUE 'Y'.
005500 77  WS-SAVE-SW1             PIC X VALUE 'N'.
005600     88  WS-SAVE1-YES               VALUE 'Y'.
005700 77  WS-SAVE-SW2             PIC X VALUE 'N'.
005800     88  WS-SAVE2-YES               VALUE 'Y'.
005900 77  WS-DONE-SW              PIC X VALUE 'N'.
006000     88  WS-IS-DONE                 VALUE 'Y'.
006100 77  WS-LIT-TEXT             PIC X(30) VALUE SPACES.
006200 01  WS-URL-WORK.
006300     05  WS-URL-WORK-X       PIC X(200).
006400 01  WS-URL-WORK-R REDEFINES WS-URL-WORK.
006500     05  WS-UW-CHAR OCCURS 200 TIMES PIC X.
006600 01  WS-HOST-WORK.
006700     05  WS-HOST-WORK-X      PIC X(80).
006800 01  WS-HOST-WORK-R REDEFINES WS-HOST-WORK.
006900     05  WS-HW-CHAR OCCURS 80 TIMES PIC X.
007000 01  WS-SCAN-TARGET.
007100     05  WS-SCAN-TARGET-X    PIC X(200).
007200*    scam-signature table - the "VIRUSTOTAL STUB" URL list
007300 01  WS-SIG-LIST.
007400     05  FILLER              PIC X(30) VALUE 'valoresareceber'.
007500     05  FILLER              PIC X(30) VALUE 'valores-a-receber'.
007600     05  FILLER              PIC X(30) VALUE 'fgts'.
007700     05  FILLER            PIC X(30) VALUE 'caixa-gov-br.online'.
007800     05  FILLER PIC X(30) VALUE 'receitafederal-gov.online'.
007900     05  FILLER            PIC X(30) VALUE 'whatsap-confirmacao'.
008000     05  FILLER            PIC X(30) VALUE 'whatsap-verificador'.
008100     05  FILLER            PIC X(30) VALUE 'simulador-irpf.site'.
008200     05  FILLER              PIC X(30) VALUE 'secure-pay-pix'.
008300     05  FILLER              PIC X(30) VALUE 'bit-llly-secure'.
008400     05  FILLER PIC X(30) VALUE 'tinyurl-security-check'.
008500     05  FILLER            PIC X(30) VALUE 'banking-secure-auth'.
008600 01  WS-SIG-TABLE REDEFINES WS-SIG-LIST.
008700     05  WS-SIG-ENTRY OCCURS 12 TIMES PIC X(30).
008800 01  WS-SIG-LEN-LIST.
008900     05  FILLER              PIC 9(2) COMP VALUE 15.
009000     05  FILLER              PIC 9(2) COMP VALUE 17.
009100     05  FILLER              PIC 9(2) COMP VALUE 4.
009200     05  FILLER              PIC 9(2) COMP VALUE 19.
009300     05  FILLER              PIC 9(2) COMP VALUE 25.
009400     05  FILLER              PIC 9(2) COMP VALUE 19.
009500     05  FILLER              PIC 9(2) COMP VALUE 19.
009600     05  FILLER              PIC 9(2) COMP VALUE 19.
009700     05  FILLER              PIC 9(2) COMP VALUE 14.
009800     05  FILLER              PIC 9(2) COMP VALUE 15.
009900     05  FILLER              PIC 9(2) COMP VALUE 22.
010000     05  FILLER              PIC 9(2) COMP VALUE 19.
010100 01  WS-SIG-LEN-TABLE REDEFINES WS-SIG-LEN-LIST.
010200     05  WS-SIG-LEN OCCURS 12 TIMES PIC 9(2) COMP.
010300*    suspicious-pattern table (checked against the host)
010400 01  WS-SUSP-LIST.
010500     05  FILLER            PIC X(20) VALUE 'simulador-irpf.site'.
010600     05  FILLER              PIC X(20) VALUE 'irpf'.
010700     05  FILLER            PIC X(20) VALUE 'banking-secure-auth'.
010800     05  FILLER              PIC X(20) VALUE 'secure-auth'.
010900     05  FILLER              PIC X(20) VALUE 'bit-llly-secure'.
011000     05  FILLER              PIC X(20) VALUE 'tinyurl-security'.
011100 01  WS-SUSP-TABLE REDEFINES WS-SUSP-LIST.
011200     05  WS-SUSP-ENTRY OCCURS 6 TIMES PIC X(20).
011300 01  WS-SUSP-LEN-LIST.
011400     05  FILLER              PIC 9(2) COMP VALUE 19.
011500     05  FILLER              PIC 9(2) COMP VALUE 4.
011600     05  FILLER              PIC 9(2) COMP VALUE 19.
011700     05  FILLER              PIC 9(2) COMP VALUE 11.
011800     05  FILLER              PIC 9(2) COMP VALUE 15.
011900     05  FILLER              PIC 9(2) COMP VALUE 16.
012000 01  WS-SUSP-LEN-TABLE REDEFINES WS-SUSP-LEN-LIST.
012100     05  WS-SUSP-LEN OCCURS 6 TIMES PIC 9(2) COMP.
012200*    trusted-domain suffix table (checked against the host)
012300 01  WS-TRUST-LIST.
012400     05  FILLER              PIC X(30) VALUE 'bb.com.br'.
012500     05  FILLER              PIC X(30) VALUE 'caixa.gov.br'.
012600     05  FILLER              PIC X(30) VALUE 'gov.br'.
012700     05  FILLER PIC X(30) VALUE 'receita.economia.gov.br'.
012800     05  FILLER              PIC X(30) VALUE 'meu.inss.gov.br'.
012900     05  FILLER              PIC X(30) VALUE 'google.com'.
013000     05  FILLER            PIC X(30) VALUE 'magazineluiza.com.br'.
013100 01  WS-TRUST-TABLE REDEFINES WS-TRUST-LIST.
013200     05  WS-TRUST-ENTRY OCCURS 7 TIMES PIC X(30).
013300 01  WS-TRUST-LEN-LIST.
013400     05  FILLER              PIC 9(2) COMP VALUE 9.
013500     05  FILLER              PIC 9(2) COMP VALUE 12.
013600     05  FILLER              PIC 9(2) COMP VALUE 6.
013700     05  FILLER              PIC 9(2) COMP VALUE 24.
013800     05  FILLER              PIC 9(2) COMP VALUE 15.
013900     05  FILLER              PIC 9(2) COMP VALUE 10.
014000     05  FILLER              PIC 9(2) COMP VALUE 20.
014100 01  WS-TRUST-LEN-TABLE REDEFINES WS-TRUST-LEN-LIST.
014200     05  WS-TRUST-LEN OCCURS 7 TIMES PIC 9(2) COMP.
014300     EJECT
014400 LINKAGE SECTION.
014500 01  THR-NORMALIZED-URL       PIC X(200).
014600 01  THR-HOST                 PIC X(80).
014700 01  THR-REPUTATION           PIC X(9).
014800 01  THR-HIT                  PIC X(32).
014900 01  THR-EVIDENCE             PIC X(60).
015000 TITLE 'USCTHRT - MAIN LINE'.
015100 PROCEDURE DIVISION USING THR-NORMALIZED-URL, THR-HOST,
015200                           THR-REPUTATION, THR-HIT,
015300                           THR-EVIDENCE.
015400 0000-MAINLINE.
015500     MOVE SPACES TO THR-REPUTATION THR-HIT THR-EVIDENCE.
015600     MOVE 'N' TO WS-DONE-SW.
015700     MOVE SPACES TO WS-URL-WORK-X WS-HOST-WORK-X.
015800     MOVE THR-NORMALIZED-URL TO WS-URL-WORK-X.
015900     MOVE THR-HOST TO WS-HOST-WORK-X.
016000     INSPECT WS-URL-WORK-X CONVERTING
016100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
016200         TO 'abcdefghijklmnopqrstuvwxyz'.
016300     INSPECT WS-HOST-WORK-X CONVERTING
016400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
016500         TO 'abcdefghijklmnopqrstuvwxyz'.
016600     PERFORM 1000-MEASURE THRU 1000-EXIT.
016700     PERFORM 2000-SIGNATURE-PASS THRU 2000-EXIT.
016800     IF NOT WS-IS-DONE
016900         PERFORM 2100-FAKE-CAIXA THRU 2100-EXIT
017000     END-IF.
017100     IF NOT WS-IS-DONE
017200         PERFORM 2200-FAKE-RECEITA THRU 2200-EXIT
017300     END-IF.
017400     IF NOT WS-IS-DONE
017500         PERFORM 2300-FAKE-WHATSAPP THRU 2300-EXIT
017600     END-IF.
017700     IF NOT WS-IS-DONE
017800         PERFORM 2400-SUSPICIOUS-PATTERN THRU 2400-EXIT
017900     END-IF.
018000     IF NOT WS-IS-DONE
018100         PERFORM 2500-TRUSTED THRU 2500-EXIT
018200     END-IF.
018300     IF NOT WS-IS-DONE
018400         MOVE 'UNKNOWN  ' TO THR-REPUTATION
018500         MOVE 'THREAT_INTEL_UNKNOWN' TO THR-HIT
018600         MOVE 'Y' TO WS-DONE-SW
018700     END-IF.
018800     GOBACK.
018900     EJECT
019000 TITLE 'MEASURE URL AND HOST LENGTHS'.
019100 1000-MEASURE.
019200     MOVE 200 TO WS-CHAR-IX.
019300     PERFORM 1010-URL-LEN-SCAN THRU 1010-EXIT
019400         UNTIL WS-CHAR-IX = 0
019500         OR WS-UW-CHAR (WS-CHAR-IX) NOT = SPACE.
019600     MOVE WS-CHAR-IX TO WS-URL-LEN.
019700     MOVE 80 TO WS-CHAR-IX.
019800     PERFORM 1020-HOST-LEN-SCAN THRU 1020-EXIT
019900         UNTIL WS-CHAR-IX = 0
020000         OR WS-HW-CHAR (WS-CHAR-IX) NOT = SPACE.
020100     MOVE WS-CHAR-IX TO WS-HOST-LEN.
020200 1000-EXIT.
020300     EXIT.
020400 1010-URL-LEN-SCAN.
020500     SUBTRACT 1 FROM WS-CHAR-IX.
020600 1010-EXIT.
020700     EXIT.
020800 1020-HOST-LEN-SCAN.
020900     SUBTRACT 1 FROM WS-CHAR-IX.
021000 1020-EXIT.
021100     EXIT.
021200     EJECT
021300 TITLE 'STEP 1 - VIRUSTOTAL STUB SIGNATURE SCAN'.
021400 2000-SIGNATURE-PASS.
021500     MOVE WS-URL-WORK-X TO WS-SCAN-TARGET-X.
021600     MOVE WS-URL-LEN TO WS-SCAN-LEN.
021700     MOVE 1 TO WS-TAB-IX.
021800     PERFORM 2010-SIG-SCAN THRU 2010-EXIT
021900         UNTIL WS-TAB-IX > 12
022000         OR WS-ANSWER-YES.
022100     IF WS-ANSWER-YES
022200         MOVE 'MALICIOUS' TO THR-REPUTATION
022300         MOVE 'VT_MALICIOUS' TO THR-HIT
022400         MOVE 'VT STUB MALICIOUS=10 SUSPICIOUS=05 HARMLESS=00'
022500             TO THR-EVIDENCE
022600         MOVE 'Y' TO WS-DONE-SW
022700     END-IF.
022800 2000-EXIT.
022900     EXIT.
023000 2010-SIG-SCAN.
023100     MOVE WS-SIG-ENTRY (WS-TAB-IX) TO WS-LIT-TEXT.
023200     MOVE WS-SIG-LEN (WS-TAB-IX) TO WS-LIT-LEN.
023300     PERFORM 8000-SCAN-CONTAINS-LIT THRU 8000-EXIT.
023400     ADD 1 TO WS-TAB-IX.
023500 2010-EXIT.
023600     EXIT.
023700     EJECT
023800 TITLE 'LOCAL HEURISTIC - FAKE CAIXA TYPOSQUAT'.
023900 2100-FAKE-CAIXA.
024000     MOVE WS-HOST-WORK-X TO WS-SCAN-TARGET-X.
024100     MOVE WS-HOST-LEN TO WS-SCAN-LEN.
024200     MOVE 'caix' TO WS-LIT-TEXT.
024300     MOVE 4 TO WS-LIT-LEN.
024400     PERFORM 8000-SCAN-CONTAINS-LIT THRU 8000-EXIT.
024500     IF WS-ANSWER-YES
024600         MOVE 'caixa.gov.br' TO WS-LIT-TEXT
024700         MOVE 12 TO WS-LIT-LEN
024800         PERFORM 8100-SCAN-ENDS-LIT THRU 8100-EXIT
024900         IF NOT WS-ANSWER-YES
025000             MOVE 'MALICIOUS' TO THR-REPUTATION
025100             MOVE 'THREAT_INTEL_TYPO_CAIXA' TO THR-HIT
025200             MOVE 'Y' TO WS-DONE-SW
025300         END-IF
025400     END-IF.
025500 2100-EXIT.
025600     EXIT.
025700     EJECT
025800 TITLE 'LOCAL HEURISTIC - FAKE RECEITA TYPOSQUAT'.
025900 2200-FAKE-RECEITA.
026000     MOVE WS-HOST-WORK-X TO WS-SCAN-TARGET-X.
026100     MOVE WS-HOST-LEN TO WS-SCAN-LEN.
026200     MOVE 'receita' TO WS-LIT-TEXT.
026300     MOVE 7 TO WS-LIT-LEN.
026400     PERFORM 8000-SCAN-CONTAINS-LIT THRU 8000-EXIT.
026500     IF WS-ANSWER-YES
026600         MOVE 'receita.economia.gov.br' TO WS-LIT-TEXT
026700         MOVE 24 TO WS-LIT-LEN
026800         PERFORM 8100-SCAN-ENDS-LIT THRU 8100-EXIT
026900         IF NOT WS-ANSWER-YES
027000             MOVE 'MALICIOUS' TO THR-REPUTATION
027100             MOVE 'THREAT_INTEL_TYPO_RECEITA' TO THR-HIT
027200             MOVE 'Y' TO WS-DONE-SW
027300         END-IF
027400     END-IF.
027500 2200-EXIT.
027600     EXIT.
027700     EJECT
027800 TITLE 'LOCAL HEURISTIC - FAKE WHATSAPP TYPOSQUAT'.
027900 2300-FAKE-WHATSAPP.
028000     MOVE WS-HOST-WORK-X TO WS-SCAN-TARGET-X.
028100     MOVE WS-HOST-LEN TO WS-SCAN-LEN.
028200     MOVE 'whatsap' TO WS-LIT-TEXT.
028300     MOVE 7 TO WS-LIT-LEN.
028400     PERFORM 8000-SCAN-CONTAINS-LIT THRU 8000-EXIT.
028500     IF WS-ANSWER-YES
028600         MOVE 'whatsapp.com' TO WS-LIT-TEXT
028700         MOVE 12 TO WS-LIT-LEN
028800         PERFORM 8000-SCAN-CONTAINS-LIT THRU 8000-EXIT
028900         MOVE WS-YES-NO-SW TO WS-SAVE-SW1
029000         MOVE 'whatsapp.net' TO WS-LIT-TEXT
029100         MOVE 12 TO WS-LIT-LEN
029200         PERFORM 8000-SCAN-CONTAINS-LIT THRU 8000-EXIT
029300         MOVE WS-YES-NO-SW TO WS-SAVE-SW2
029400         IF NOT WS-SAVE1-YES
029500         AND NOT WS-SAVE2-YES
029600             MOVE 'MALICIOUS' TO THR-REPUTATION
029700             MOVE 'THREAT_INTEL_TYPO_WHATSAPP' TO THR-HIT
029800             MOVE 'Y' TO WS-DONE-SW
029900         END-IF
030000     END-IF.
030100 2300-EXIT.
030200     EXIT.
030300     EJECT
030400 TITLE 'LOCAL HEURISTIC - SUSPICIOUS PATTERN'.
030500 2400-SUSPICIOUS-PATTERN.
030600     MOVE WS-HOST-WORK-X TO WS-SCAN-TARGET-X.
030700     MOVE WS-HOST-LEN TO WS-SCAN-LEN.
030800     MOVE 1 TO WS-TAB-IX.
030900     PERFORM 2410-SUSP-SCAN THRU 2410-EXIT
031000         UNTIL WS-TAB-IX > 6
031100         OR WS-ANSWER-YES.
031200     IF WS-ANSWER-YES
031300         MOVE 'MALICIOUS' TO THR-REPUTATION
031400         MOVE 'THREAT_INTEL_SUSPICIOUS_PATTERN' TO THR-HIT
031500         MOVE 'Y' TO WS-DONE-SW
031600     END-IF.
031700 2400-EXIT.
031800     EXIT.
031900 2410-SUSP-SCAN.
032000     MOVE WS-SUSP-ENTRY (WS-TAB-IX) TO WS-LIT-TEXT.
032100     MOVE WS-SUSP-LEN (WS-TAB-IX) TO WS-LIT-LEN.
032200     PERFORM 8000-SCAN-CONTAINS-LIT THRU 8000-EXIT.
032300     ADD 1 TO WS-TAB-IX.
032400 2410-EXIT.
032500     EXIT.
032600     EJECT
032700 TITLE 'LOCAL HEURISTIC - TRUSTED DOMAIN LIST'.
032800 2500-TRUSTED.
032900     MOVE WS-HOST-WORK-X TO WS-SCAN-TARGET-X.
033000     MOVE WS-HOST-LEN TO WS-SCAN-LEN.
033100     MOVE 1 TO WS-TAB-IX.
033200     PERFORM 2510-TRUST-SCAN THRU 2510-EXIT
033300         UNTIL WS-TAB-IX > 7
033400         OR WS-ANSWER-YES.
033500     IF NOT WS-ANSWER-YES
033600     AND WS-HOST-LEN = 15
033700         MOVE 'www.example.org' TO WS-LIT-TEXT
033800         MOVE 15 TO WS-LIT-LEN
033900         PERFORM 8100-SCAN-ENDS-LIT THRU 8100-EXIT
034000     END-IF.
034100     IF WS-ANSWER-YES
034200         MOVE 'CLEAN    ' TO THR-REPUTATION
034300         MOVE 'THREAT_INTEL_LOCAL_CLEAN' TO THR-HIT
034400         MOVE 'Y' TO WS-DONE-SW
034500     END-IF.
034600 2500-EXIT.
034700     EXIT.
034800 2510-TRUST-SCAN.
034900     MOVE WS-TRUST-ENTRY (WS-TAB-IX) TO WS-LIT-TEXT.
035000     MOVE WS-TRUST-LEN (WS-TAB-IX) TO WS-LIT-LEN.
035100     PERFORM 8100-SCAN-ENDS-LIT THRU 8100-EXIT.
035200     ADD 1 TO WS-TAB-IX.
035300 2510-EXIT.
035400     EXIT.
035500     EJECT
035600 TITLE 'GENERIC - DOES SCAN-TARGET CONTAIN THE LITERAL'.
035700 8000-SCAN-CONTAINS-LIT.
035800     MOVE 'N' TO WS-YES-NO-SW.
035900     IF WS-SCAN-LEN >= WS-LIT-LEN
036000         MOVE 1 TO WS-CHAR-IX
036100         PERFORM 8010-CONTAINS-SUBSTR THRU 8010-EXIT
036200             UNTIL WS-CHAR-IX > WS-SCAN-LEN - WS-LIT-LEN + 1
036300             OR WS-ANSWER-YES
036400     END-IF.
036500 8000-EXIT.
036600     EXIT.
036700 8010-CONTAINS-SUBSTR.
036800     IF WS-SCAN-TARGET-X (WS-CHAR-IX : WS-LIT-LEN)
036900         = WS-LIT-TEXT (1 : WS-LIT-LEN)
037000         MOVE 'Y' TO WS-YES-NO-SW
037100     END-IF.
037200     ADD 1 TO WS-CHAR-IX.
037300 8010-EXIT.
037400     EXIT.
037500     EJECT
037600 TITLE 'GENERIC - DOES SCAN-TARGET END WITH THE LITERAL'.
037700 8100-SCAN-ENDS-LIT.
037800     MOVE 'N' TO WS-YES-NO-SW.
037900     IF WS-SCAN-LEN >= WS-LIT-LEN
038000         COMPUTE WS-CHAR-IX = WS-SCAN-LEN - WS-LIT-LEN + 1
038100         IF WS-SCAN-TARGET-X (WS-CHAR-IX : WS-LIT-LEN)
038200             = WS-LIT-TEXT (1 : WS-LIT-LEN)
038300             MOVE 'Y' TO WS-YES-NO-SW
038400         END-IF
038500     END-IF.
038600 8100-EXIT.
038700     EXIT.
