000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200*===============================================================
000300* LAST UPDATE ON 02 OCT 2003 AT 09:45:00 BY  MSILVA   VER 04
000400* LAST UPDATE ON 03 MAR 1994 AT 08:00:00 BY  DHOLLY   VER 01
000500*===============================================================
000600 ID DIVISION.
000700 PROGRAM-ID. USCNORM.
000800 AUTHOR. D-HOLLY.
000900 INSTALLATION. VALORES-A-RECEBER FRAUD CONTROL UNIT.
001000*
001100*    Canonicalises a raw CHECK-REQUEST input into a normalized
001200*    URL and a lower-cased host, character by character, since
001300*    this shop's compiler does not carry the intrinsic string
001400*    functions the newer shops use.  A missing scheme prefix is
001500*    given "http://".  Query strings and fragments are dropped.
001600*    Input that does not look like a URL at all is passed back
001700*    trimmed, with the host left blank.
001800*
001900 DATE-WRITTEN. 03 MAR 1994.
002000 DATE-COMPILED.
002100 SECURITY.  VALORES-A-RECEBER FRAUD CONTROL - INTERNAL USE.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    03/03/94  DHOLLY    INITIAL VERSION.
002600*    19/06/95  DHOLLY    STOPPED AT FIRST '?' OR '#' TO DROP
002700*                        QUERY STRING AND FRAGMENT.
002800*    11/09/98  RSANTOS   Y2K REVIEW - NO DATE FIELDS IN THIS      !@01A
002900*                        MODULE, NO CHANGE REQUIRED.
003000*    14/03/99  RSANTOS   WIDENED SCAN LIMIT TO FULL 200 BYTES     !@02A
003100*                        OF REQ-RAW-INPUT (WAS 132).
003200*    02/10/03  MSILVA    AUDIT FINDING TKT#4471 - THE OLD CODE    !@03A
003300*                        LOWER-CASED THE WHOLE RAW INPUT BEFORE   !@03A
003400*                        SPLITTING OUT THE PATH, SO A MIXED-CASE  !@03A
003500*                        PATH OR A NON-URL FALLBACK CAME BACK     !@03A
003600*                        LOWER-CASED TOO.  ADDED A SEPARATE LOWER-!@03A
003700*                        CASE WORK COPY FOR SCHEME/HOST ONLY AND  !@03A
003800*                        STOPPED INSPECTING THE LINKAGE PARM.     !@03A
003900*---------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     CLASS LOWER-ALPHA IS 'a' THRU 'z'
004600     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
004700 EJECT
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  WS-PGM-NAME             PIC X(8) VALUE 'USCNORM'.
005100 77  WS-TRIM-LEN             PIC 9(4) COMP VALUE ZERO.
005200 77  WS-SCHEME-END           PIC 9(4) COMP VALUE ZERO.
005300 77  WS-AUTH-START           PIC 9(4) COMP VALUE ZERO.
005400 77  WS-AUTH-END             PIC 9(4) COMP VALUE ZERO.
005500 77  WS-PATH-END             PIC 9(4) COMP VALUE ZERO.
005600 77  WS-CHAR-IX              PIC 9(4) COMP VALUE ZERO.
005700 77  WS-HAS-SCHEME-SW        PIC X VALUE 'N'.
005800     88  WS-HAS-SCHEME       VALUE 'Y'.
005900 77  WS-LOOKS-LIKE-URL-SW    PIC X VALUE 'N'.
006000     88  WS-LOOKS-LIKE-URL   VALUE 'Y'.
006100*    scratch copy of the raw input, one byte per table entry,
006200*    case PRESERVED - this is what feeds the path and the
006300*    non-URL-shaped fallback, so mixed-case text is not lost
006400 01  WS-RAW-WORK.
006500     05  WS-RAW-WORK-X       PIC X(200).
006600 01  WS-RAW-WORK-R REDEFINES WS-RAW-WORK.
006700     05  WS-RW-CHAR OCCURS 200 TIMES PIC X.
006800*    second scratch copy, lower-cased, used ONLY to sniff the
006900*    scheme prefix and to pull off the host - the raw copy        !@03A
007000*    above is never itself lower-cased any more                   !@03A
007100 01  WS-RAW-LOWER-WORK.
007200     05  WS-RAW-LOWER-WORK-X PIC X(200).
007300 01  WS-URL-WORK.
007400     05  WS-URL-WORK-X       PIC X(200).
007500 01  WS-URL-WORK-R REDEFINES WS-URL-WORK.
007600     05  WS-UW-CHAR OCCURS 200 TIMES PIC X.
007700*    scheme and authority scratch, split off the main work area
007800*    so the STRING that rebuilds the normalized URL can pull
007900*    the pieces back together in one shot
008000 01  WS-SCHEME-WORK          PIC X(10) VALUE SPACES.
008100 01  WS-SCHEME-WORK-R REDEFINES WS-SCHEME-WORK.
008200     05  WS-SW-CHAR OCCURS 10 TIMES PIC X.
008300 01  WS-HOST-WORK            PIC X(80) VALUE SPACES.
008400 01  WS-HOST-WORK-R REDEFINES WS-HOST-WORK.
008500     05  WS-HW-CHAR OCCURS 80 TIMES PIC X.
008600 01  WS-PATH-WORK            PIC X(120) VALUE SPACES.
008700     EJECT
008800 LINKAGE SECTION.
008900 01  NRM-RAW-INPUT           PIC X(200).
009000 01  NRM-NORMALIZED-URL      PIC X(200).
009100 01  NRM-HOST                PIC X(80).
009200 TITLE 'USCNORM - MAIN LINE'.
009300 PROCEDURE DIVISION USING NRM-RAW-INPUT,
009400                           NRM-NORMALIZED-URL,
009500                           NRM-HOST.
009600 0000-MAINLINE.
009700     PERFORM 1000-TRIM-INPUT THRU 1000-EXIT.
009800     PERFORM 2000-FIND-SCHEME THRU 2000-EXIT.
009900     IF WS-LOOKS-LIKE-URL
010000         PERFORM 3000-FIND-AUTHORITY THRU 3000-EXIT
010100         PERFORM 4000-FIND-PATH THRU 4000-EXIT
010200         PERFORM 5000-BUILD-NORMALIZED THRU 5000-EXIT
010300     ELSE
010400         MOVE WS-RAW-WORK-X TO NRM-NORMALIZED-URL
010500         MOVE SPACES TO NRM-HOST
010600     END-IF.
010700     GOBACK.
010800     EJECT
010900 TITLE 'TRIM THE RAW INPUT, HOLD A LOWER-CASE COPY'.
011000 1000-TRIM-INPUT.
011100     MOVE SPACES TO WS-RAW-WORK-X.
011200     MOVE NRM-RAW-INPUT TO WS-RAW-WORK-X.
011300     MOVE WS-RAW-WORK-X TO WS-RAW-LOWER-WORK-X.
011400     INSPECT WS-RAW-LOWER-WORK-X CONVERTING                       !@03A
011500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
011600         TO 'abcdefghijklmnopqrstuvwxyz'.
011700     MOVE 200 TO WS-CHAR-IX.
011800     PERFORM 1010-TRIM-SCAN THRU 1010-EXIT
011900         UNTIL WS-CHAR-IX = 0
012000         OR WS-RW-CHAR (WS-CHAR-IX) NOT = SPACE.
012100     MOVE WS-CHAR-IX TO WS-TRIM-LEN.
012200 1000-EXIT.
012300     EXIT.
012400 1010-TRIM-SCAN.
012500     SUBTRACT 1 FROM WS-CHAR-IX.
012600 1010-EXIT.
012700     EXIT.
012800     EJECT
012900 TITLE 'LOCATE SCHEME - HTTP(S):// PREFIX'.
013000 2000-FIND-SCHEME.
013100     MOVE 'N' TO WS-HAS-SCHEME-SW.
013200     MOVE 'N' TO WS-LOOKS-LIKE-URL-SW.
013300     MOVE ZERO TO WS-SCHEME-END.
013400     IF WS-TRIM-LEN = 0
013500         GO TO 2000-EXIT
013600     END-IF.
013700*    sniff the prefix off the LOWER-CASE copy so 'HTTP://' and
013800*    'Http://' are still recognised - WS-SCHEME-WORK itself is    !@03A
013900*    set from a literal, so it comes out lower-case either way    !@03A
014000     IF WS-RAW-LOWER-WORK-X (1:7) = 'http://'
014100         MOVE 'Y' TO WS-HAS-SCHEME-SW
014200         MOVE 'Y' TO WS-LOOKS-LIKE-URL-SW
014300         MOVE 'http' TO WS-SCHEME-WORK
014400         MOVE 7 TO WS-SCHEME-END
014500     END-IF.
014600     IF WS-RAW-LOWER-WORK-X (1:8) = 'https://'
014700         MOVE 'Y' TO WS-HAS-SCHEME-SW
014800         MOVE 'Y' TO WS-LOOKS-LIKE-URL-SW
014900         MOVE 'https' TO WS-SCHEME-WORK
015000         MOVE 8 TO WS-SCHEME-END
015100     END-IF.
015200     IF NOT WS-HAS-SCHEME
015300         PERFORM 2100-LOOKS-URL-SHAPED THRU 2100-EXIT
015400         IF WS-LOOKS-LIKE-URL
015500             MOVE 'http' TO WS-SCHEME-WORK
015600             MOVE ZERO TO WS-SCHEME-END
015700         END-IF
015800     END-IF.
015900 2000-EXIT.
016000     EXIT.
016100*    a bare "host/path" or "host" with no scheme still counts
016200*    as URL-shaped as long as it contains a dot before any
016300*    slash - this mirrors the original parser accepting it
016400*    once "http://" has been prefixed to it
016500 2100-LOOKS-URL-SHAPED.
016600     MOVE 'N' TO WS-LOOKS-LIKE-URL-SW.
016700     MOVE 1 TO WS-CHAR-IX.
016800     PERFORM 2110-SCAN-SHAPE THRU 2110-EXIT
016900         UNTIL WS-CHAR-IX > WS-TRIM-LEN.
017000 2100-EXIT.
017100     EXIT.
017200 2110-SCAN-SHAPE.
017300     IF WS-RW-CHAR (WS-CHAR-IX) = '/'
017400         COMPUTE WS-CHAR-IX = WS-TRIM-LEN + 1
017500     ELSE
017600         IF WS-RW-CHAR (WS-CHAR-IX) = '.'
017700             MOVE 'Y' TO WS-LOOKS-LIKE-URL-SW
017800         END-IF
017900         ADD 1 TO WS-CHAR-IX
018000     END-IF.
018100 2110-EXIT.
018200     EXIT.
018300     EJECT
018400 TITLE 'LOCATE THE AUTHORITY (HOST) PART'.
018500 3000-FIND-AUTHORITY.
018600     MOVE SPACES TO WS-HOST-WORK.
018700     COMPUTE WS-AUTH-START = WS-SCHEME-END + 1.
018800     MOVE WS-TRIM-LEN TO WS-AUTH-END.
018900     MOVE WS-AUTH-START TO WS-CHAR-IX.
019000     PERFORM 3010-SCAN-AUTH THRU 3010-EXIT
019100         UNTIL WS-CHAR-IX > WS-TRIM-LEN.
019200     PERFORM 3020-COPY-HOST THRU 3020-EXIT.
019300 3000-EXIT.
019400     EXIT.
019500 3010-SCAN-AUTH.
019600     IF WS-RW-CHAR (WS-CHAR-IX) = '/'
019700         OR WS-RW-CHAR (WS-CHAR-IX) = '?'
019800         OR WS-RW-CHAR (WS-CHAR-IX) = '#'
019900         COMPUTE WS-AUTH-END = WS-CHAR-IX - 1
020000         COMPUTE WS-CHAR-IX = WS-TRIM-LEN + 1
020100     ELSE
020200         ADD 1 TO WS-CHAR-IX
020300     END-IF.
020400 3010-EXIT.
020500     EXIT.
020600*    host comes off the LOWER-CASE copy - NRM-HOST and the        !@03A
020700*    host baked into the normalized URL must both be lower-case   !@03A
020800 3020-COPY-HOST.
020900     IF WS-AUTH-END >= WS-AUTH-START
021000         MOVE WS-RAW-LOWER-WORK-X (WS-AUTH-START :
021100             WS-AUTH-END - WS-AUTH-START + 1) TO WS-HOST-WORK
021200     END-IF.
021300 3020-EXIT.
021400     EXIT.
021500     EJECT
021600 TITLE 'LOCATE THE PATH - DROP QUERY AND FRAGMENT'.
021700 4000-FIND-PATH.
021800     MOVE SPACES TO WS-PATH-WORK.
021900     MOVE WS-TRIM-LEN TO WS-PATH-END.
022000     IF WS-AUTH-END < WS-TRIM-LEN
022100         MOVE WS-AUTH-END TO WS-CHAR-IX
022200         PERFORM 4010-SCAN-PATH THRU 4010-EXIT
022300             UNTIL WS-CHAR-IX > WS-TRIM-LEN
022400     END-IF.
022500     PERFORM 4020-COPY-PATH THRU 4020-EXIT.
022600 4000-EXIT.
022700     EXIT.
022800 4010-SCAN-PATH.
022900     IF WS-RW-CHAR (WS-CHAR-IX) = '?'
023000         OR WS-RW-CHAR (WS-CHAR-IX) = '#'
023100         COMPUTE WS-PATH-END = WS-CHAR-IX - 1
023200         COMPUTE WS-CHAR-IX = WS-TRIM-LEN + 1
023300     ELSE
023400         ADD 1 TO WS-CHAR-IX
023500     END-IF.
023600 4010-EXIT.
023700     EXIT.
023800 4020-COPY-PATH.
023900     IF WS-PATH-END > WS-AUTH-END
024000         MOVE WS-RAW-WORK-X (WS-AUTH-END + 1 :
024100             WS-PATH-END - WS-AUTH-END) TO WS-PATH-WORK
024200     END-IF.
024300 4020-EXIT.
024400     EXIT.
024500     EJECT
024600 TITLE 'ASSEMBLE THE NORMALIZED URL AND HOST'.
024700 5000-BUILD-NORMALIZED.
024800     MOVE SPACES TO WS-URL-WORK-X.
024900     STRING WS-SCHEME-WORK DELIMITED BY SPACE
025000            '://' DELIMITED BY SIZE
025100            WS-HOST-WORK DELIMITED BY SPACE
025200            WS-PATH-WORK DELIMITED BY SPACE
025300            INTO WS-URL-WORK-X
025400     END-STRING.
025500     MOVE WS-URL-WORK-X TO NRM-NORMALIZED-URL.
025600     MOVE WS-HOST-WORK TO NRM-HOST.
025700 5000-EXIT.
025800     EXIT.
